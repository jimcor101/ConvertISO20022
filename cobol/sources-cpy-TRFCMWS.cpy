000100********************************************************************
000200*    COPYBOOK      : TRFCMWS                                       *
000300*    DESCRIPTION   : COMMON WORK AREA - FILE STATUS CONDITION      *
000400*                    NAMES AND SHARED BATCH-JOB WORK FIELDS FOR    *
000500*                    THE ISO 20022 PAYMENT CONVERSION SUITE.       *
000600*                    COPIED BY EVERY TRFCVxxxx/TRFVxxxx/TRFXxxxx   *
000700*                    PROGRAM, IN THE SAME MANNER ASCMWS IS COPIED  *
000800*                    BY THE TRANSFER-VALIDATION SUITE.             *
000900********************************************************************
001000* HISTORY OF MODIFICATION:                                        *
001100*------------------------------------------------------------------
001200* PCV0100 - RPILLA - 12/05/1989 - E-REQUEST# 88104               *
001300*                    - CASH MGMT LEGACY FORMAT CONVERTER - P1     *
001400*                    - INITIAL VERSION.                          *
001500*------------------------------------------------------------------
001510* PCV0201 - TSEEHW - 15/12/1998 - E-REQUEST# 91004               *
001520*                    - YEAR 2000 REMEDIATION REVIEW - CONFIRMED  *
001530*                    - WK-C-TODAY-CEN REMAINS HARDCODED "20" AND *
001540*                    - WK-C-TODAY-YMD CARRIES A 2-DIGIT YEAR;    *
001550*                    - SIGNED OFF AS COMPLIANT, NO CHANGE MADE.  *
001560*------------------------------------------------------------------
001600*
001700   01  WK-C-FS-GROUP.
001800       05  WK-C-FILE-STATUS        PIC X(02).
001900           88  WK-C-SUCCESSFUL             VALUE "00".
002000           88  WK-C-DUPLICATE-KEY          VALUE "22".
002100           88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002200           88  WK-C-END-OF-FILE            VALUE "10".
002300           88  WK-C-FILE-NOT-FOUND         VALUE "35".
002400           88  WK-C-PERMANENT-ERROR        VALUE "30" "34" "37".
002500       05  FILLER                  PIC X(06).
002600*
002700   01  WK-C-TODAYS-DATE-GROUP.
002800       05  WK-C-TODAY-CEN          PIC X(02) VALUE "20".
002900       05  WK-C-TODAY-YMD          PIC X(06).
003000       05  WK-C-TODAY-TIME         PIC X(06).
003100       05  FILLER                  PIC X(10).
003200*
003300   01  WK-C-RUN-NUMBER-GROUP.
003400*        RUNNING SEQUENCE FOR SYNTHETIC MESSAGE IDENTIFIERS,
003500*        SAME "LAST RUNNING NUMBER" IDEA AS UFIMIJ-PARALNO ON
003600*        THE INTERFACE JOURNAL.
003700       05  WK-C-RUN-SEQNO          PIC 9(05) COMP-3 VALUE ZERO.
003800       05  FILLER                  PIC X(05).
003900*
004000   01  WK-C-RETURN-CODE-GROUP.
004100       05  WK-C-RETURN-CODE        PIC X(02) VALUE SPACES.
004200           88  WK-C-RC-SUCCESS             VALUE "00".
004300           88  WK-C-RC-FAILURE             VALUE "08".
004400       05  FILLER                  PIC X(08).
