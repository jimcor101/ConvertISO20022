000100********************************************************************
000200*    COPYBOOK      : VCVN94                                        *
000300*    DESCRIPTION   : LINKAGE RECORD FOR CALL "TRFCVN94" - THE      *
000400*                    NACHA-TO-ISO20022 CONVERSION CALL ROUTINE.    *
000500********************************************************************
000600* HISTORY OF MODIFICATION:                                        *
000700*------------------------------------------------------------------
000800* PCV0105 - RPILLA - 12/05/1989 - E-REQUEST# 88104               *
000900*                    - CASH MGMT LEGACY FORMAT CONVERTER - P1     *
001000*                    - INITIAL VERSION.                          *
001100*------------------------------------------------------------------
001200*
001300   01  WK-C-VCVN94-RECORD.
001400       05  WK-C-VCVN94-INPUT.
001500           10  WK-C-VCVN94-I-INPATH    PIC X(100).
001600           10  WK-C-VCVN94-I-OUTPATH   PIC X(100).
001700       05  WK-C-VCVN94-OUTPUT.
001800           10  WK-C-VCVN94-O-RECCNT    PIC 9(07) COMP-3.
001900           10  WK-C-VCVN94-O-RETCODE   PIC X(02).
002000               88  WK-C-VCVN94-SUCCESS         VALUE "00".
002100               88  WK-C-VCVN94-FAILURE         VALUE "08".
002200           10  WK-C-VCVN94-O-ERRMSG    PIC X(100).
002300       05  FILLER                      PIC X(10).
