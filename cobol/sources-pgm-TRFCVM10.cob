000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFCVM10.
000050 AUTHOR.         RAJESH PILLAI.
000060 INSTALLATION.   ACCENTURE - CASH MANAGEMENT.
000070 DATE-WRITTEN.   12 MAY 1989.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - AUTHORIZED USERS ONLY.
000100*
000110*DESCRIPTION :  THIS ROUTINE CONVERTS ONE MT103 SWIFT CUSTOMER
000120*               CREDIT TRANSFER MESSAGE (FREE-TEXT :TAG:VALUE
000130*               FORM) INTO ONE ISO 20022 PAIN.001.001.03 CREDIT
000140*               TRANSFER INITIATION DOCUMENT.  IT IS CALLED BY
000150*               THE CONVERSION DRIVER TRFCVDRV WHEN THE FORMAT
000160*               TAG ON THE RUN CARD IS "MT103".
000170*
000180*================================================================
000190* HISTORY OF MODIFICATION:
000200*================================================================
000210*|DATE      |INIT  |TAG      |DESCRIPTION                       |
000220*----------------------------------------------------------------
000230* 12/05/1989  RPILLA PCV0110  CASH MGMT LEGACY FORMAT CONVERTER   PCV0110 
000240*                             - INITIAL VERSION.                  PCV0110 
000250*----------------------------------------------------------------
000260* 15/12/1998  RPILLA PCV0203  E-REQUEST# 91004                    PCV0203 
000270*                             - YEAR 2000 REMEDIATION REVIEW -    PCV0203 
000280*                               VALUE DATE IS REFORMATTED BY      PCV0203 
000290*                               TRFXDATE, WHICH CARRIES ITS OWN   PCV0203 
000300*                               Y2K SIGN-OFF; NO CHANGE HERE.     PCV0203 
000310*----------------------------------------------------------------
000320* 09/04/2001  TSEEHW PCV0140  E-REQUEST# 93105                    PCV0140 
000330*                             - Tag 70 remittance line is now     PCV0140
000340*                               omitted entirely (not emitted     PCV0140
000350*                               empty) when the field is blank.   PCV0140
000360*----------------------------------------------------------------
000370* 02/05/2003  TSEEHW PCV0232  E-REQUEST# 95217                    PCV0232
000380*                             - AUDIT FINDING - GRPHDR/CREDTTM    PCV0232
000390*                               WAS CARRYING THE PAYMENT VALUE    PCV0232
000400*                               DATE INSTEAD OF THE CONVERSION    PCV0232
000410*                               RUN'S OWN DATE/TIME.  NOW SET     PCV0232
000420*                               FROM THE SYSTEM CLOCK AT THE TOP  PCV0232
000430*                               OF MAIN-MODULE.                   PCV0232
000440*----------------------------------------------------------------
000450* 02/05/2003  TSEEHW PCV0237  E-REQUEST# 95217                    PCV0237
000460*                             - AUDIT FINDING - GRPHDR/MSGID WAS   PCV0237
000470*                             - THE SAME VALUE AS PMTINFID/PMTID.  PCV0237
000480*                             - MSGID NOW BUILT FROM THE RUN       PCV0237
000490*                             - TIMESTAMP AND WK-C-RUN-SEQNO.      PCV0237
000500*                             - ALSO WIRED THE XMLTEXT SCREEN ON   PCV0237
000510*                             - ALL FOUR FREE-TEXT FIELDS (WAS    PCV0237
000520*                             - CONTENT MODE ONLY) AND ADDED A    PCV0237
000530*                             - FOURTH CHECK ON PMTINFID/E2EID.   PCV0237
000540*----------------------------------------------------------------
000550*
000560 EJECT
000570**********************
000580 ENVIRONMENT DIVISION.
000590**********************
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-AS400.
000620 OBJECT-COMPUTER. IBM-AS400.
000630 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT MT103-INPUT-FILE    ASSIGN TO MT103IN
000680        ORGANIZATION IS LINE SEQUENTIAL
000690        FILE STATUS IS WK-C-FILE-STATUS.
000700     SELECT ISO-OUTPUT-FILE     ASSIGN TO ISOXMLOU
000710        ORGANIZATION IS LINE SEQUENTIAL
000720        FILE STATUS IS WK-CV-OUT-FILE-STATUS.
000730
000740***************
000750 DATA DIVISION.
000760***************
000770 FILE SECTION.
000780 FD  MT103-INPUT-FILE
000790     RECORDING MODE IS F.
000800 01  WK-MT103-INPUT-LINE         PIC X(10000).
000810*
000820 FD  ISO-OUTPUT-FILE
000830     RECORDING MODE IS F.
000840 01  WK-ISO-OUTPUT-LINE          PIC X(250).
000850
000860*************************
000870 WORKING-STORAGE SECTION.
000880*************************
000890 01  FILLER                  PIC X(24) VALUE
000900     "** PROGRAM TRFCVM10 **".
000910
000920* ------------------ PROGRAM WORKING STORAGE -------------------*
000930     COPY TRFCMWS.
000940
000950     COPY TRFMT103.
000960
000970     COPY TRFISOMS.
000980
000990     COPY VVSECR.
001000
001010     COPY VXDATE.
001020
001030     COPY VXERRM.
001040
001050 01  WK-CV-SWITCHES.
001060     05  WK-CV-OUT-FILE-STATUS   PIC X(02) VALUE SPACES.
001070     05  WK-CV-PATHS-OK-SW       PIC X(01) VALUE "N".
001080         88  WK-CV-PATHS-OK              VALUE "Y".
001090     05  WK-CV-CONTENT-OK-SW     PIC X(01) VALUE "N".
001100         88  WK-CV-CONTENT-OK            VALUE "Y".
001110     05  WK-CV-SCREEN-OK-SW      PIC X(01) VALUE "Y".
001120         88  WK-CV-SCREEN-OK             VALUE "Y".
001130     05  WK-CV-EOF-SW            PIC X(01) VALUE "N".
001140         88  WK-CV-AT-EOF                VALUE "Y".
001150     05  WK-CV-LINECNT           PIC 9(09) COMP-3 VALUE ZERO.
001160     05  WK-CV-LINELEN           PIC 9(05) COMP-3 VALUE ZERO.
001170     05  WK-CV-FAIL-REASON       PIC X(80) VALUE SPACES.
001180     05  WK-CV-RUN-SEQNO-ED      PIC 9(05) VALUE ZERO.
001190     05  FILLER                  PIC X(02).
001200
001210 01  WK-CV-SCAN-BUFFER           PIC X(10000) VALUE SPACES.
001220 01  WK-CV-SCAN-TABLE REDEFINES WK-CV-SCAN-BUFFER.
001230     05  WK-CV-SCAN-CHAR         PIC X(01) OCCURS 10000 TIMES.
001240
001250 01  WK-CV-VALUE-AREA            PIC X(1000) VALUE SPACES.
001260 01  WK-CV-VALUE-TABLE REDEFINES WK-CV-VALUE-AREA.
001270     05  WK-CV-VALUE-CHAR        PIC X(01) OCCURS 1000 TIMES.
001280
001290 01  WK-CV-SCAN-WORK.
001300     05  WK-CV-PTR               PIC 9(05) COMP-3 VALUE ZERO.
001310     05  WK-CV-TAG-START         PIC 9(05) COMP-3 VALUE ZERO.
001320     05  WK-CV-TAG-END           PIC 9(05) COMP-3 VALUE ZERO.
001330     05  WK-CV-TAG-LEN           PIC 9(02) COMP-3 VALUE ZERO.
001340     05  WK-CV-VAL-START         PIC 9(05) COMP-3 VALUE ZERO.
001350     05  WK-CV-VAL-END           PIC 9(05) COMP-3 VALUE ZERO.
001360     05  WK-CV-VAL-LEN           PIC 9(04) COMP-3 VALUE ZERO.
001370     05  WK-CV-CUR-TAG           PIC X(04) VALUE SPACES.
001380     05  WK-CV-LINE-IDX          PIC 9(01) COMP-3 VALUE ZERO.
001390     05  WK-CV-SEG-START         PIC 9(04) COMP-3 VALUE ZERO.
001400     05  FILLER                  PIC X(02).
001410
001420 01  WK-CV-NAME-WORK.
001430     05  WK-CV-NAME-RESULT       PIC X(70) VALUE SPACES.
001440     05  WK-CV-NAME-POS          PIC 9(02) COMP-3 VALUE ZERO.
001450     05  FILLER                  PIC X(02).
001460
001470 01  WK-CV-ESCAPE-WORK.
001480     05  WK-CV-ESC-SRC           PIC X(140) VALUE SPACES.
001490     05  WK-CV-ESC-OUT           PIC X(250) VALUE SPACES.
001500     05  WK-CV-ESC-POS           PIC 9(03) COMP-3 VALUE ZERO.
001510     05  WK-CV-ESC-SRC-LEN       PIC 9(03) COMP-3 VALUE ZERO.
001520     05  FILLER                  PIC X(02).
001530
001540 01  WK-CV-LITERALS.
001550     05  C-DEFAULT-REF           PIC X(07) VALUE "PMT001".
001560     05  C-DEFAULT-E2E           PIC X(07) VALUE "E2E001".
001570     05  C-DEFAULT-DEBTOR        PIC X(16) VALUE "Unknown Debtor".
001580     05  C-DEFAULT-CREDITOR      PIC X(18) VALUE "Unknown Creditor".
001590     05  C-DEFAULT-AMOUNT        PIC X(01) VALUE "0".
001600     05  C-DEFAULT-CCY           PIC X(03) VALUE "USD".
001610     05  C-INITGPTY-NAME         PIC X(16) VALUE "ConvertISO20022".
001620     05  C-DEFAULT-ACCTID        PIC X(07) VALUE "UNKNOWN".
001630     05  LF                      PIC X(01) VALUE X"0A".
001640     05  FILLER                  PIC X(02).
001650
001660****************
001670 LINKAGE SECTION.
001680****************
001690     COPY VCVM10.
001700
001710         EJECT
001720****************************************
001730 PROCEDURE DIVISION USING WK-C-VCVM10-RECORD.
001740****************************************
001750 MAIN-MODULE.
001760     PERFORM A000-SET-RUN-TIMESTAMP
001770        THRU A009-SET-RUN-TIMESTAMP-EX.
001780     PERFORM A010-VALIDATE-PATHS
001790        THRU A019-VALIDATE-PATHS-EX.
001800     IF  WK-CV-PATHS-OK
001810        PERFORM B000-READ-INPUT-FILE
001820           THRU B099-READ-INPUT-FILE-EX
001830     END-IF.
001840     IF  WK-CV-PATHS-OK AND WK-CV-CONTENT-OK
001850        PERFORM C000-TAG-SCAN-LOOP
001860           THRU C099-TAG-SCAN-LOOP-EX
001870        PERFORM D000-BUILD-ISO-FIELDS
001880           THRU D099-BUILD-ISO-FIELDS-EX
001890     END-IF.
001900     IF  WK-CV-PATHS-OK AND WK-CV-CONTENT-OK AND WK-CV-SCREEN-OK
001910        PERFORM E000-WRITE-XML-OUTPUT
001920           THRU E099-WRITE-XML-OUTPUT-EX
001930        PERFORM F000-SET-SUCCESS
001940           THRU F099-SET-SUCCESS-EX
001950     ELSE
001960        PERFORM Y900-ABNORMAL-TERMINATION
001970           THRU Y999-ABNORMAL-TERMINATION-EX
001980     END-IF.
001990     PERFORM Z000-END-PROGRAM-ROUTINE
002000        THRU Z099-END-PROGRAM-ROUTINE-EX.
002010     GOBACK.
002020
002030*------------------------------------------------------------------
002040 A000-SET-RUN-TIMESTAMP.
002050*        PCV0232 - GROUP HEADER CREATION DATE/TIME IS THE MOMENT   PCV0232
002060*        THIS CONVERSION RUNS, NOT THE PAYMENT'S OWN VALUE DATE -  PCV0232
002070*        SAME CENTURY-PREFIX CONVENTION AS THE REST OF THE LEGACY  PCV0232
002080*        FORMAT CONVERTER SUITE (SEE TRFCMWS PCV0201 HISTORY).     PCV0232
002090*------------------------------------------------------------------
002100     ACCEPT WK-C-TODAY-YMD       FROM DATE.
002110     ACCEPT WK-C-TODAY-TIME      FROM TIME.
002120     STRING WK-C-TODAY-CEN              WK-C-TODAY-YMD(1:2) "-"
002130            WK-C-TODAY-YMD(3:2) "-"     WK-C-TODAY-YMD(5:2) "T"
002140            WK-C-TODAY-TIME(1:2) ":"    WK-C-TODAY-TIME(3:2) ":"
002150            WK-C-TODAY-TIME(5:2)
002160        DELIMITED BY SIZE INTO WK-ISO-CREDTTM.
002170*        PCV0237 - E-REQUEST# 95217 - MSGID IS SYNTHETIC AND MUST  PCV0237
002180*        NOT BE THE SAME VALUE AS PMTINFID - BUILT FROM THE RUN    PCV0237
002190*        TIMESTAMP PLUS THE WK-C-RUN-SEQNO RUNNING NUMBER, SAME    PCV0237
002200*        "LAST RUNNING NUMBER" IDEA AS UFIMIJ-PARALNO (SEE         PCV0237
002210*        TRFCMWS WK-C-RUN-NUMBER-GROUP HISTORY).                  PCV0237
002220     ADD 1                       TO WK-C-RUN-SEQNO.
002230     MOVE WK-C-RUN-SEQNO         TO WK-CV-RUN-SEQNO-ED.
002240     MOVE SPACES                 TO WK-ISO-MSGID.
002250     STRING "MSGM10"                     DELIMITED BY SIZE
002260            WK-C-TODAY-CEN              WK-C-TODAY-YMD DELIMITED BY SIZE
002270            WK-C-TODAY-TIME             DELIMITED BY SIZE
002280            WK-CV-RUN-SEQNO-ED          DELIMITED BY SIZE
002290        INTO WK-ISO-MSGID.
002300*------------------------------------------------------------------
002310 A009-SET-RUN-TIMESTAMP-EX.
002320*------------------------------------------------------------------
002330     EXIT.
002340
002350*------------------------------------------------------------------
002360 A010-VALIDATE-PATHS.
002370*------------------------------------------------------------------
002380     MOVE "N"                    TO WK-CV-PATHS-OK-SW.
002390     MOVE "PATH"                 TO WK-C-VVSECR-MODE.
002400     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
002410     MOVE WK-C-VCVM10-I-INPATH   TO WK-C-VVSECR-I-TEXT.
002420     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
002430     IF  WK-C-VVSECR-IS-INVALID
002440        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
002450        GO TO A019-VALIDATE-PATHS-EX
002460     END-IF.
002470     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
002480     MOVE WK-C-VCVM10-I-OUTPATH  TO WK-C-VVSECR-I-TEXT.
002490     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
002500     IF  WK-C-VVSECR-IS-INVALID
002510        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
002520        GO TO A019-VALIDATE-PATHS-EX
002530     END-IF.
002540     MOVE "Y"                    TO WK-CV-PATHS-OK-SW.
002550*------------------------------------------------------------------
002560 A019-VALIDATE-PATHS-EX.
002570*------------------------------------------------------------------
002580     EXIT.
002590
002600*------------------------------------------------------------------
002610 B000-READ-INPUT-FILE.
002620*------------------------------------------------------------------
002630     MOVE "N"                    TO WK-CV-CONTENT-OK-SW.
002640     MOVE SPACES                 TO WK-MT103-RAW-TEXT.
002650     MOVE ZERO                   TO WK-MT103-RAW-LEN
002660                                     WK-CV-LINECNT.
002670     OPEN INPUT MT103-INPUT-FILE.
002680     IF  NOT WK-C-SUCCESSFUL
002690        MOVE "INPUT FILE COULD NOT BE OPENED" TO WK-CV-FAIL-REASON
002700        GO TO B099-READ-INPUT-FILE-EX
002710     END-IF.
002720     MOVE "N"                    TO WK-CV-EOF-SW.
002730     PERFORM B010-READ-ONE-LINE
002740        THRU B010-READ-ONE-LINE-EX
002750        UNTIL WK-CV-AT-EOF.
002760     CLOSE MT103-INPUT-FILE.
002770
002780     MOVE "SHAPE"                TO WK-C-VVSECR-MODE.
002790     MOVE WK-MT103-RAW-LEN       TO WK-C-VVSECR-I-FILESIZE.
002800     MOVE WK-CV-LINECNT          TO WK-C-VVSECR-I-LINECNT.
002810     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
002820     IF  WK-C-VVSECR-IS-INVALID
002830        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
002840        GO TO B099-READ-INPUT-FILE-EX
002850     END-IF.
002860
002870     IF  WK-MT103-RAW-TEXT = SPACES
002880        MOVE "INPUT CONTENT IS BLANK" TO WK-CV-FAIL-REASON
002890        GO TO B099-READ-INPUT-FILE-EX
002900     END-IF.
002910     MOVE "Y"                    TO WK-CV-CONTENT-OK-SW.
002920*------------------------------------------------------------------
002930 B099-READ-INPUT-FILE-EX.
002940*------------------------------------------------------------------
002950     EXIT.
002960
002970*------------------------------------------------------------------
002980 B010-READ-ONE-LINE.
002990*------------------------------------------------------------------
003000     READ MT103-INPUT-FILE.
003010     IF  WK-C-END-OF-FILE
003020        MOVE "Y"                 TO WK-CV-EOF-SW
003030        GO TO B010-READ-ONE-LINE-EX
003040     END-IF.
003050     IF  NOT WK-C-SUCCESSFUL
003060        MOVE "Y"                 TO WK-CV-EOF-SW
003070        GO TO B010-READ-ONE-LINE-EX
003080     END-IF.
003090     ADD 1 TO WK-CV-LINECNT.
003100     IF  WK-MT103-RAW-LEN < 9950
003110        ADD 1 TO WK-MT103-RAW-LEN
003120        MOVE LF TO WK-MT103-RAW-TEXT(WK-MT103-RAW-LEN:1)
003130        INSPECT WK-MT103-INPUT-LINE TALLYING WK-CV-LINELEN
003140           FOR CHARACTERS BEFORE SPACE
003150        IF  WK-CV-LINELEN > 0
003160           MOVE WK-MT103-INPUT-LINE(1:WK-CV-LINELEN)
003170              TO WK-MT103-RAW-TEXT(WK-MT103-RAW-LEN + 1:
003180                                   WK-CV-LINELEN)
003190           ADD WK-CV-LINELEN TO WK-MT103-RAW-LEN
003200        END-IF
003210     END-IF.
003220*------------------------------------------------------------------
003230 B010-READ-ONE-LINE-EX.
003240*------------------------------------------------------------------
003250     EXIT.
003260
003270*------------------------------------------------------------------
003280 C000-TAG-SCAN-LOOP.
003290*------------------------------------------------------------------
003300*        A TAG SEGMENT STARTS AT BUFFER POSITION 1, OR AT ANY
003310*        POSITION IMMEDIATELY AFTER A LINE-FEED, WHOSE CHARACTER
003320*        IS A COLON.  THE TAG NAME RUNS TO THE NEXT COLON; THE
003330*        VALUE RUNS TO THE NEXT TAG START OR END OF BUFFER.
003340     MOVE WK-MT103-RAW-TEXT      TO WK-CV-SCAN-BUFFER.
003350     PERFORM C010-SCAN-ONE-POSITION
003360        THRU C010-SCAN-ONE-POSITION-EX
003370        VARYING WK-CV-PTR FROM 1 BY 1
003380           UNTIL WK-CV-PTR > WK-MT103-RAW-LEN.
003390*------------------------------------------------------------------
003400 C099-TAG-SCAN-LOOP-EX.
003410*------------------------------------------------------------------
003420     EXIT.
003430
003440*------------------------------------------------------------------
003450 C010-SCAN-ONE-POSITION.
003460*------------------------------------------------------------------
003470     IF  WK-CV-SCAN-CHAR(WK-CV-PTR) NOT = ":"
003480        GO TO C010-SCAN-ONE-POSITION-EX
003490     END-IF.
003500     IF  WK-CV-PTR > 1
003510           AND WK-CV-SCAN-CHAR(WK-CV-PTR - 1) NOT = LF
003520        GO TO C010-SCAN-ONE-POSITION-EX
003530     END-IF.
003540     PERFORM C020-EXTRACT-ONE-TAG
003550        THRU C020-EXTRACT-ONE-TAG-EX.
003560*------------------------------------------------------------------
003570 C010-SCAN-ONE-POSITION-EX.
003580*------------------------------------------------------------------
003590     EXIT.
003600
003610*------------------------------------------------------------------
003620 C020-EXTRACT-ONE-TAG.
003630*------------------------------------------------------------------
003640     MOVE WK-CV-PTR              TO WK-CV-TAG-START.
003650     MOVE ZERO                   TO WK-CV-TAG-END.
003660     PERFORM C025-FIND-TAG-END
003670        THRU C025-FIND-TAG-END-EX
003680        VARYING WK-CV-TAG-END FROM WK-CV-PTR + 1 BY 1
003690           UNTIL WK-CV-TAG-END > WK-MT103-RAW-LEN
003700              OR WK-CV-SCAN-CHAR(WK-CV-TAG-END) = ":"
003710              OR WK-CV-TAG-END > WK-CV-TAG-START + 5.
003720     IF  WK-CV-TAG-END > WK-MT103-RAW-LEN
003730           OR WK-CV-SCAN-CHAR(WK-CV-TAG-END) NOT = ":"
003740        GO TO C020-EXTRACT-ONE-TAG-EX
003750     END-IF.
003760     COMPUTE WK-CV-TAG-LEN = WK-CV-TAG-END - WK-CV-TAG-START - 1.
003770     IF  WK-CV-TAG-LEN < 2 OR WK-CV-TAG-LEN > 4
003780        GO TO C020-EXTRACT-ONE-TAG-EX
003790     END-IF.
003800     MOVE SPACES                 TO WK-CV-CUR-TAG.
003810     MOVE WK-CV-SCAN-BUFFER(WK-CV-TAG-START + 1:WK-CV-TAG-LEN)
003820        TO WK-CV-CUR-TAG.
003830
003840     MOVE WK-CV-TAG-END + 1      TO WK-CV-VAL-START.
003850     MOVE WK-MT103-RAW-LEN       TO WK-CV-VAL-END.
003860     PERFORM C027-FIND-VALUE-END
003870        THRU C027-FIND-VALUE-END-EX
003880        VARYING WK-CV-PTR FROM WK-CV-VAL-START BY 1
003890           UNTIL WK-CV-PTR > WK-MT103-RAW-LEN.
003900
003910     IF  WK-CV-VAL-END >= WK-CV-VAL-START
003920        COMPUTE WK-CV-VAL-LEN =
003930           WK-CV-VAL-END - WK-CV-VAL-START + 1
003940        IF  WK-CV-VAL-LEN > 1000
003950           MOVE 1000 TO WK-CV-VAL-LEN
003960        END-IF
003970        MOVE SPACES TO WK-CV-VALUE-AREA
003980        MOVE WK-CV-SCAN-BUFFER(WK-CV-VAL-START:WK-CV-VAL-LEN)
003990           TO WK-CV-VALUE-AREA(1:WK-CV-VAL-LEN)
004000        PERFORM C030-STORE-TAG-VALUE
004010           THRU C030-STORE-TAG-VALUE-EX
004020     END-IF.
004030     COMPUTE WK-CV-PTR = WK-CV-VAL-END - 1.
004040*------------------------------------------------------------------
004050 C020-EXTRACT-ONE-TAG-EX.
004060*------------------------------------------------------------------
004070     EXIT.
004080
004090*------------------------------------------------------------------
004100 C025-FIND-TAG-END.
004110*------------------------------------------------------------------
004120     CONTINUE.
004130*------------------------------------------------------------------
004140 C025-FIND-TAG-END-EX.
004150*------------------------------------------------------------------
004160     EXIT.
004170
004180*------------------------------------------------------------------
004190 C027-FIND-VALUE-END.
004200*------------------------------------------------------------------
004210     IF  WK-CV-SCAN-CHAR(WK-CV-PTR) = ":"
004220           AND WK-CV-PTR > WK-CV-VAL-START
004230           AND WK-CV-SCAN-CHAR(WK-CV-PTR - 1) = LF
004240        COMPUTE WK-CV-VAL-END = WK-CV-PTR - 2
004250        MOVE WK-MT103-RAW-LEN + 1 TO WK-CV-PTR
004260     END-IF.
004270*------------------------------------------------------------------
004280 C027-FIND-VALUE-END-EX.
004290*------------------------------------------------------------------
004300     EXIT.
004310
004320*------------------------------------------------------------------
004330 C030-STORE-TAG-VALUE.
004340*------------------------------------------------------------------
004350     EVALUATE WK-CV-CUR-TAG
004360        WHEN "20"
004370           MOVE WK-CV-VALUE-AREA(1:16) TO WK-MT103-TAG20-REF
004380        WHEN "23B"
004390           MOVE WK-CV-VALUE-AREA(1:4)  TO WK-MT103-TAG23B-OPCD
004400        WHEN "32A"
004410           MOVE WK-CV-VAL-LEN          TO WK-MT103-TAG32A-LEN
004420           IF  WK-CV-VAL-LEN >= 9
004430              MOVE WK-CV-VALUE-AREA(1:35) TO WK-MT103-TAG32A-RAW
004440              MOVE "Y"                 TO WK-MT103-VALDTE-SET
004450           END-IF
004460        WHEN "50K"
004470           PERFORM C040-SPLIT-VALUE-INTO-LINES
004480              THRU C040-SPLIT-VALUE-INTO-LINES-EX
004490        WHEN "59"
004500           PERFORM C040-SPLIT-VALUE-INTO-LINES
004510              THRU C040-SPLIT-VALUE-INTO-LINES-EX
004520        WHEN "70"
004530           PERFORM C040-SPLIT-VALUE-INTO-LINES
004540              THRU C040-SPLIT-VALUE-INTO-LINES-EX
004550        WHEN "71A"
004560           MOVE WK-CV-VALUE-AREA(1:3) TO WK-MT103-TAG71A-CODE
004570        WHEN OTHER
004580           CONTINUE
004590     END-EVALUATE.
004600*------------------------------------------------------------------
004610 C030-STORE-TAG-VALUE-EX.
004620*------------------------------------------------------------------
004630     EXIT.
004640
004650*------------------------------------------------------------------
004660 C040-SPLIT-VALUE-INTO-LINES.
004670*------------------------------------------------------------------
004680*        BREAKS THE CAPTURED VALUE ON EMBEDDED LINE-FEEDS INTO UP
004690*        TO 4 THIRTY-FIVE-CHARACTER SEGMENTS, THE SAME SHAPE THE
004700*        OUTPUT ARRAY CARRIES FOR TAGS 50K/59/70.  THE TARGET
004710*        ARRAY IS SELECTED BY WK-CV-CUR-TAG BEFORE THIS PARAGRAPH
004720*        IS ENTERED.
004730     MOVE 1                      TO WK-CV-LINE-IDX.
004740     MOVE 1                      TO WK-CV-SEG-START.
004750     PERFORM C045-SCAN-ONE-VALUE-CHAR
004760        THRU C045-SCAN-ONE-VALUE-CHAR-EX
004770        VARYING WK-CV-NAME-POS FROM 1 BY 1
004780           UNTIL WK-CV-NAME-POS > WK-CV-VAL-LEN
004790              OR WK-CV-LINE-IDX > 4.
004800     IF  WK-CV-LINE-IDX <= 4
004810        PERFORM C047-STORE-ONE-SEGMENT
004820           THRU C047-STORE-ONE-SEGMENT-EX
004830     END-IF.
004840*------------------------------------------------------------------
004850 C040-SPLIT-VALUE-INTO-LINES-EX.
004860*------------------------------------------------------------------
004870     EXIT.
004880
004890*------------------------------------------------------------------
004900 C045-SCAN-ONE-VALUE-CHAR.
004910*------------------------------------------------------------------
004920     IF  WK-CV-VALUE-CHAR(WK-CV-NAME-POS) = LF
004930        PERFORM C047-STORE-ONE-SEGMENT
004940           THRU C047-STORE-ONE-SEGMENT-EX
004950        COMPUTE WK-CV-SEG-START = WK-CV-NAME-POS + 1
004960        ADD 1 TO WK-CV-LINE-IDX
004970     END-IF.
004980*------------------------------------------------------------------
004990 C045-SCAN-ONE-VALUE-CHAR-EX.
005000*------------------------------------------------------------------
005010     EXIT.
005020
005030*------------------------------------------------------------------
005040 C047-STORE-ONE-SEGMENT.
005050*------------------------------------------------------------------
005060     EVALUATE TRUE
005070        WHEN WK-CV-CUR-TAG = "50K"
005080           MOVE WK-CV-VALUE-AREA(WK-CV-SEG-START:35)
005090              TO WK-MT103-TAG50K-LINES(WK-CV-LINE-IDX)
005100        WHEN WK-CV-CUR-TAG = "59"
005110           MOVE WK-CV-VALUE-AREA(WK-CV-SEG-START:35)
005120              TO WK-MT103-TAG59-LINES(WK-CV-LINE-IDX)
005130        WHEN WK-CV-CUR-TAG = "70"
005140           MOVE WK-CV-VALUE-AREA(WK-CV-SEG-START:35)
005150              TO WK-MT103-TAG70-LINES(WK-CV-LINE-IDX)
005160        WHEN OTHER
005170           CONTINUE
005180     END-EVALUATE.
005190*------------------------------------------------------------------
005200 C047-STORE-ONE-SEGMENT-EX.
005210*------------------------------------------------------------------
005220     EXIT.
005230
005240*------------------------------------------------------------------
005250 D000-BUILD-ISO-FIELDS.
005260*------------------------------------------------------------------
005270     MOVE "Y"                    TO WK-CV-SCREEN-OK-SW.
005280     MOVE SPACES                 TO WK-ISO-GRPHDR
005290                                     WK-ISO-PMTINF
005300                                     WK-ISO-CDTTRFTXINF.
005310
005320     IF  WK-MT103-TAG20-REF = SPACES
005330        MOVE C-DEFAULT-REF       TO WK-ISO-PMTINFID
005340        MOVE C-DEFAULT-E2E       TO WK-ISO-E2EID
005350     ELSE
005360        MOVE WK-MT103-TAG20-REF  TO WK-ISO-PMTINFID
005370        MOVE WK-MT103-TAG20-REF  TO WK-ISO-E2EID
005380     END-IF.
005390
005400     PERFORM D010-BUILD-DEBTOR-NAME
005410        THRU D010-BUILD-DEBTOR-NAME-EX.
005420     PERFORM D020-BUILD-CREDITOR-NAME
005430        THRU D020-BUILD-CREDITOR-NAME-EX.
005440     PERFORM D030-BUILD-REMITTANCE-INFO
005450        THRU D030-BUILD-REMITTANCE-INFO-EX.
005460     PERFORM D040-BUILD-VALUE-DATE-AND-AMOUNT
005470        THRU D040-BUILD-VALUE-DATE-AND-AMOUNT-EX.
005480
005490     MOVE C-INITGPTY-NAME        TO WK-ISO-INITGPTY-NM.
005500     MOVE C-DEFAULT-ACCTID       TO WK-ISO-DBTRACCT-ID.
005510     MOVE C-DEFAULT-ACCTID       TO WK-ISO-CDTRACCT-ID.
005520     MOVE 1                      TO WK-ISO-NBOFTXS.
005530
005540     PERFORM D050-SCREEN-FIELDS-FOR-INJECTION
005550        THRU D050-SCREEN-FIELDS-FOR-INJECTION-EX.
005560*------------------------------------------------------------------
005570 D099-BUILD-ISO-FIELDS-EX.
005580*------------------------------------------------------------------
005590     EXIT.
005600
005610*------------------------------------------------------------------
005620 D010-BUILD-DEBTOR-NAME.
005630*------------------------------------------------------------------
005640     IF  WK-MT103-TAG50K-LINES(1) = SPACES
005650        MOVE C-DEFAULT-DEBTOR    TO WK-ISO-DBTR-NM
005660        GO TO D010-BUILD-DEBTOR-NAME-EX
005670     END-IF.
005680     STRING WK-MT103-TAG50K-LINES(1) DELIMITED BY SIZE
005690            WK-MT103-TAG50K-LINES(2) DELIMITED BY SIZE
005700            WK-MT103-TAG50K-LINES(3) DELIMITED BY SIZE
005710            WK-MT103-TAG50K-LINES(4) DELIMITED BY SIZE
005720        INTO WK-ISO-DBTR-NM.
005730*------------------------------------------------------------------
005740 D010-BUILD-DEBTOR-NAME-EX.
005750*------------------------------------------------------------------
005760     EXIT.
005770
005780*------------------------------------------------------------------
005790 D020-BUILD-CREDITOR-NAME.
005800*------------------------------------------------------------------
005810     IF  WK-MT103-TAG59-LINES(1) = SPACES
005820        MOVE C-DEFAULT-CREDITOR  TO WK-ISO-CDTR-NM
005830        GO TO D020-BUILD-CREDITOR-NAME-EX
005840     END-IF.
005850     STRING WK-MT103-TAG59-LINES(1) DELIMITED BY SIZE
005860            WK-MT103-TAG59-LINES(2) DELIMITED BY SIZE
005870            WK-MT103-TAG59-LINES(3) DELIMITED BY SIZE
005880            WK-MT103-TAG59-LINES(4) DELIMITED BY SIZE
005890        INTO WK-ISO-CDTR-NM.
005900*------------------------------------------------------------------
005910 D020-BUILD-CREDITOR-NAME-EX.
005920*------------------------------------------------------------------
005930     EXIT.
005940
005950*------------------------------------------------------------------
005960 D030-BUILD-REMITTANCE-INFO.
005970*------------------------------------------------------------------
005980     MOVE "N"                    TO WK-ISO-RMTINF-SET.
005990     IF  WK-MT103-TAG70-LINES(1) NOT = SPACES
006000        STRING WK-MT103-TAG70-LINES(1) DELIMITED BY SIZE
006010               WK-MT103-TAG70-LINES(2) DELIMITED BY SIZE
006020               WK-MT103-TAG70-LINES(3) DELIMITED BY SIZE
006030               WK-MT103-TAG70-LINES(4) DELIMITED BY SIZE
006040           INTO WK-ISO-RMTINF-USTRD
006050        MOVE "Y"                 TO WK-ISO-RMTINF-SET
006060     END-IF.
006070*------------------------------------------------------------------
006080 D030-BUILD-REMITTANCE-INFO-EX.
006090*------------------------------------------------------------------
006100     EXIT.
006110
006120*------------------------------------------------------------------
006130 D040-BUILD-VALUE-DATE-AND-AMOUNT.
006140*------------------------------------------------------------------
006150     MOVE SPACES                 TO WK-C-VXDATE-I-YYMMDD.
006160     MOVE "N"                    TO WK-C-VXDATE-I-SET.
006170     IF  WK-MT103-VALDTE-SET = "Y"
006180           AND WK-MT103-TAG32A-DTE6 IS NUMERIC
006190        MOVE WK-MT103-TAG32A-DTE6 TO WK-C-VXDATE-I-YYMMDD
006200        MOVE "Y"                 TO WK-C-VXDATE-I-SET
006210     END-IF.
006220     CALL "TRFXDATE" USING WK-C-VXDATE-RECORD.
006230     MOVE WK-C-VXDATE-O-CCYYMMDD TO WK-ISO-REQDEXCTDT.
006240
006250     IF  WK-MT103-VALDTE-SET = "Y"
006260        MOVE WK-MT103-TAG32A-CCY3 TO WK-ISO-INSTDAMT-CCY
006270        IF  WK-MT103-TAG32A-AMTX = SPACES
006280           MOVE C-DEFAULT-AMOUNT TO WK-ISO-INSTDAMT
006290        ELSE
006300           MOVE WK-MT103-TAG32A-AMTX TO WK-ISO-INSTDAMT
006310        END-IF
006320     ELSE
006330        MOVE C-DEFAULT-CCY       TO WK-ISO-INSTDAMT-CCY
006340        MOVE C-DEFAULT-AMOUNT    TO WK-ISO-INSTDAMT
006350     END-IF.
006360     IF  WK-ISO-INSTDAMT-CCY = SPACES
006370        MOVE C-DEFAULT-CCY       TO WK-ISO-INSTDAMT-CCY
006380     END-IF.
006390     MOVE WK-ISO-INSTDAMT        TO WK-ISO-CTRLSUM.
006400*------------------------------------------------------------------
006410 D040-BUILD-VALUE-DATE-AND-AMOUNT-EX.
006420*------------------------------------------------------------------
006430     EXIT.
006440
006450*------------------------------------------------------------------
006460 D050-SCREEN-FIELDS-FOR-INJECTION.
006470*------------------------------------------------------------------
006480     PERFORM D055-SCREEN-ONE-FIELD
006490        THRU D055-SCREEN-ONE-FIELD-EX.
006500*------------------------------------------------------------------
006510 D050-SCREEN-FIELDS-FOR-INJECTION-EX.
006520*------------------------------------------------------------------
006530     EXIT.
006540
006550*------------------------------------------------------------------
006560 D055-SCREEN-ONE-FIELD.
006570*        PCV0237 - EACH EXTRACTED FREE-TEXT FIELD GETS TWO         PCV0237
006580*        SEPARATE CHECKS - CONTENT MODE FOR THE INJECTION MARKER   PCV0237
006590*        TABLE, XMLTEXT MODE FOR THE CONTROL-CHARACTER/LENGTH      PCV0237
006600*        RULE - NEITHER SUBSUMES THE OTHER.  TAG 20 FEEDS BOTH     PCV0237
006610*        PMTINFID AND E2EID SO IT IS SCREENED HERE TOO.            PCV0237
006620*------------------------------------------------------------------
006630     MOVE "CONTENT"              TO WK-C-VVSECR-MODE.
006640     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
006650     MOVE WK-ISO-DBTR-NM         TO WK-C-VVSECR-I-TEXT(1:70).
006660     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
006670     IF  WK-C-VVSECR-IS-INVALID
006680        MOVE "N"                 TO WK-CV-SCREEN-OK-SW
006690        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
006700        GO TO D055-SCREEN-ONE-FIELD-EX
006710     END-IF.
006720     MOVE "XMLTEXT"              TO WK-C-VVSECR-MODE.
006730     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
006740     IF  WK-C-VVSECR-IS-INVALID
006750        MOVE "N"                 TO WK-CV-SCREEN-OK-SW
006760        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
006770        GO TO D055-SCREEN-ONE-FIELD-EX
006780     END-IF.
006790
006800     MOVE "CONTENT"              TO WK-C-VVSECR-MODE.
006810     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
006820     MOVE WK-ISO-CDTR-NM         TO WK-C-VVSECR-I-TEXT(1:70).
006830     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
006840     IF  WK-C-VVSECR-IS-INVALID
006850        MOVE "N"                 TO WK-CV-SCREEN-OK-SW
006860        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
006870        GO TO D055-SCREEN-ONE-FIELD-EX
006880     END-IF.
006890     MOVE "XMLTEXT"              TO WK-C-VVSECR-MODE.
006900     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
006910     IF  WK-C-VVSECR-IS-INVALID
006920        MOVE "N"                 TO WK-CV-SCREEN-OK-SW
006930        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
006940        GO TO D055-SCREEN-ONE-FIELD-EX
006950     END-IF.
006960
006970     MOVE "CONTENT"              TO WK-C-VVSECR-MODE.
006980     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
006990     MOVE WK-ISO-RMTINF-USTRD    TO WK-C-VVSECR-I-TEXT(1:140).
007000     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
007010     IF  WK-C-VVSECR-IS-INVALID
007020        MOVE "N"                 TO WK-CV-SCREEN-OK-SW
007030        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
007040        GO TO D055-SCREEN-ONE-FIELD-EX
007050     END-IF.
007060     MOVE "XMLTEXT"              TO WK-C-VVSECR-MODE.
007070     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
007080     IF  WK-C-VVSECR-IS-INVALID
007090        MOVE "N"                 TO WK-CV-SCREEN-OK-SW
007100        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
007110        GO TO D055-SCREEN-ONE-FIELD-EX
007120     END-IF.
007130
007140     MOVE "CONTENT"              TO WK-C-VVSECR-MODE.
007150     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
007160     MOVE WK-ISO-PMTINFID        TO WK-C-VVSECR-I-TEXT(1:35).
007170     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
007180     IF  WK-C-VVSECR-IS-INVALID
007190        MOVE "N"                 TO WK-CV-SCREEN-OK-SW
007200        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
007210        GO TO D055-SCREEN-ONE-FIELD-EX
007220     END-IF.
007230     MOVE "XMLTEXT"              TO WK-C-VVSECR-MODE.
007240     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
007250     IF  WK-C-VVSECR-IS-INVALID
007260        MOVE "N"                 TO WK-CV-SCREEN-OK-SW
007270        MOVE WK-C-VVSECR-O-REASON TO WK-CV-FAIL-REASON
007280     END-IF.
007290*------------------------------------------------------------------
007300 D055-SCREEN-ONE-FIELD-EX.
007310*------------------------------------------------------------------
007320     EXIT.
007330
007340*------------------------------------------------------------------
007350 E000-WRITE-XML-OUTPUT.
007360*------------------------------------------------------------------
007370     OPEN OUTPUT ISO-OUTPUT-FILE.
007380     MOVE '<?xml version="1.0" encoding="UTF-8"?>'
007390        TO WK-ISO-XML-LINE
007400     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007410
007420     MOVE '<Document><CstmrCdtTrfInitn><GrpHdr>'
007430        TO WK-ISO-XML-LINE
007440     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007450
007460     MOVE SPACES TO WK-ISO-XML-LINE.
007470*        PCV0237 - MSGID IS THE SYNTHETIC RUN IDENTIFIER BUILT IN  PCV0237
007480*        A000-SET-RUN-TIMESTAMP, NOT PMTINFID - SEE THAT PARAGRAPH.PCV0237
007490     STRING "<MsgId>" WK-ISO-MSGID DELIMITED BY SIZE
007500            "</MsgId><CreDtTm>" WK-ISO-CREDTTM DELIMITED BY SIZE
007510            "</CreDtTm><NbOfTxs>1</NbOfTxs>"
007520            "<CtrlSum>" WK-ISO-CTRLSUM DELIMITED BY SIZE
007530            "</CtrlSum>"
007540        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
007550     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007560
007570     MOVE WK-ISO-INITGPTY-NM     TO WK-CV-ESC-SRC(1:70).
007580     PERFORM E030-ESCAPE-XML-TEXT
007590        THRU E030-ESCAPE-XML-TEXT-EX.
007600     MOVE SPACES TO WK-ISO-XML-LINE.
007610     STRING "<InitgPty><Nm>" WK-CV-ESC-OUT DELIMITED BY SIZE
007620            "</Nm></InitgPty></GrpHdr>"
007630        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
007640     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007650
007660     MOVE SPACES TO WK-ISO-XML-LINE.
007670     STRING "<PmtInf><PmtInfId>" WK-ISO-PMTINFID DELIMITED BY SIZE
007680            "</PmtInfId><ReqdExctnDt>" WK-ISO-REQDEXCTDT
007690            "</ReqdExctnDt>"
007700        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
007710     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007720
007730     MOVE WK-ISO-DBTR-NM         TO WK-CV-ESC-SRC(1:70).
007740     PERFORM E030-ESCAPE-XML-TEXT
007750        THRU E030-ESCAPE-XML-TEXT-EX.
007760     MOVE SPACES TO WK-ISO-XML-LINE.
007770     STRING "<Dbtr><Nm>" WK-CV-ESC-OUT DELIMITED BY SIZE
007780            "</Nm></Dbtr><DbtrAcct><Id><Othr><Id>"
007790            WK-ISO-DBTRACCT-ID DELIMITED BY SIZE
007800            "</Id></Othr></Id></DbtrAcct>"
007810        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
007820     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007830
007840     MOVE SPACES TO WK-ISO-XML-LINE.
007850     STRING "<CdtTrfTxInf><PmtId><EndToEndId>" WK-ISO-E2EID
007860               DELIMITED BY SIZE
007870            "</EndToEndId></PmtId><Amt><InstdAmt Ccy="""
007880            WK-ISO-INSTDAMT-CCY DELIMITED BY SIZE
007890            """>" WK-ISO-INSTDAMT DELIMITED BY SIZE
007900            "</InstdAmt></Amt>"
007910        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
007920     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007930
007940     MOVE WK-ISO-CDTR-NM         TO WK-CV-ESC-SRC(1:70).
007950     PERFORM E030-ESCAPE-XML-TEXT
007960        THRU E030-ESCAPE-XML-TEXT-EX.
007970     MOVE SPACES TO WK-ISO-XML-LINE.
007980     STRING "<Cdtr><Nm>" WK-CV-ESC-OUT DELIMITED BY SIZE
007990            "</Nm></Cdtr><CdtrAcct><Id><Othr><Id>"
008000            WK-ISO-CDTRACCT-ID DELIMITED BY SIZE
008010            "</Id></Othr></Id></CdtrAcct>"
008020        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
008030     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
008040
008050     IF  WK-ISO-RMTINF-PRESENT
008060        MOVE WK-ISO-RMTINF-USTRD TO WK-CV-ESC-SRC
008070        PERFORM E030-ESCAPE-XML-TEXT
008080           THRU E030-ESCAPE-XML-TEXT-EX
008090        MOVE SPACES TO WK-ISO-XML-LINE
008100        STRING "<RmtInf><Ustrd>" WK-CV-ESC-OUT DELIMITED BY SIZE
008110               "</Ustrd></RmtInf>"
008120           DELIMITED BY SIZE INTO WK-ISO-XML-LINE
008130        WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE
008140     END-IF.
008150
008160     MOVE "</CdtTrfTxInf></PmtInf></CstmrCdtTrfInitn></Document>"
008170        TO WK-ISO-XML-LINE.
008180     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
008190
008200     CLOSE ISO-OUTPUT-FILE.
008210*------------------------------------------------------------------
008220 E099-WRITE-XML-OUTPUT-EX.
008230*------------------------------------------------------------------
008240     EXIT.
008250
008260*------------------------------------------------------------------
008270 E030-ESCAPE-XML-TEXT.
008280*------------------------------------------------------------------
008290*        REPLACES &, <, >, ", ' WITH THEIR XML ENTITIES.  THIS
008300*        CONVERTER BUILDS ITS XML BY CONCATENATION RATHER THAN A
008310*        STREAMING WRITER, SO IT DOES ITS OWN ESCAPING.
008320     MOVE SPACES                 TO WK-CV-ESC-OUT.
008330     MOVE ZERO                   TO WK-CV-ESC-POS
008340                                     WK-CV-ESC-SRC-LEN.
008350     INSPECT WK-CV-ESC-SRC TALLYING WK-CV-ESC-SRC-LEN
008360        FOR CHARACTERS BEFORE SPACE.
008370     IF  WK-CV-ESC-SRC-LEN = 0
008380        GO TO E030-ESCAPE-XML-TEXT-EX
008390     END-IF.
008400     PERFORM E035-ESCAPE-ONE-CHAR
008410        THRU E035-ESCAPE-ONE-CHAR-EX
008420        VARYING WK-CV-NAME-POS FROM 1 BY 1
008430           UNTIL WK-CV-NAME-POS > WK-CV-ESC-SRC-LEN.
008440*------------------------------------------------------------------
008450 E030-ESCAPE-XML-TEXT-EX.
008460*------------------------------------------------------------------
008470     EXIT.
008480
008490*------------------------------------------------------------------
008500 E035-ESCAPE-ONE-CHAR.
008510*------------------------------------------------------------------
008520     EVALUATE WK-CV-ESC-SRC(WK-CV-NAME-POS:1)
008530        WHEN "&"
008540           STRING WK-CV-ESC-OUT DELIMITED BY SPACE
008550                  "&amp;" DELIMITED BY SIZE
008560              INTO WK-CV-ESC-OUT
008570        WHEN "<"
008580           STRING WK-CV-ESC-OUT DELIMITED BY SPACE
008590                  "&lt;" DELIMITED BY SIZE
008600              INTO WK-CV-ESC-OUT
008610        WHEN ">"
008620           STRING WK-CV-ESC-OUT DELIMITED BY SPACE
008630                  "&gt;" DELIMITED BY SIZE
008640              INTO WK-CV-ESC-OUT
008650        WHEN '"'
008660           STRING WK-CV-ESC-OUT DELIMITED BY SPACE
008670                  "&quot;" DELIMITED BY SIZE
008680              INTO WK-CV-ESC-OUT
008690        WHEN "'"
008700           STRING WK-CV-ESC-OUT DELIMITED BY SPACE
008710                  "&apos;" DELIMITED BY SIZE
008720              INTO WK-CV-ESC-OUT
008730        WHEN OTHER
008740           STRING WK-CV-ESC-OUT DELIMITED BY SPACE
008750                  WK-CV-ESC-SRC(WK-CV-NAME-POS:1) DELIMITED BY SIZE
008760              INTO WK-CV-ESC-OUT
008770     END-EVALUATE.
008780*------------------------------------------------------------------
008790 E035-ESCAPE-ONE-CHAR-EX.
008800*------------------------------------------------------------------
008810     EXIT.
008820
008830*------------------------------------------------------------------
008840 F000-SET-SUCCESS.
008850*------------------------------------------------------------------
008860     MOVE 1                      TO WK-C-VCVM10-O-RECCNT.
008870     MOVE "00"                   TO WK-C-VCVM10-O-RETCODE.
008880     MOVE SPACES                 TO WK-C-VCVM10-O-ERRMSG.
008890*------------------------------------------------------------------
008900 F099-SET-SUCCESS-EX.
008910*------------------------------------------------------------------
008920     EXIT.
008930
008940*------------------------------------------------------------------
008950 Y900-ABNORMAL-TERMINATION.
008960*------------------------------------------------------------------
008970     MOVE ZERO                   TO WK-C-VCVM10-O-RECCNT.
008980     MOVE "08"                   TO WK-C-VCVM10-O-RETCODE.
008990     MOVE SPACES                 TO WK-C-VXERRM-I-RAWMSG.
009000     MOVE WK-CV-FAIL-REASON      TO WK-C-VXERRM-I-RAWMSG.
009010     CALL "TRFXERRM" USING WK-C-VXERRM-RECORD.
009020     MOVE WK-C-VXERRM-O-CLNMSG   TO WK-C-VCVM10-O-ERRMSG.
009030*------------------------------------------------------------------
009040 Y999-ABNORMAL-TERMINATION-EX.
009050*------------------------------------------------------------------
009060     EXIT.
009070
009080*------------------------------------------------------------------
009090 Z000-END-PROGRAM-ROUTINE.
009100*------------------------------------------------------------------
009110     CONTINUE.
009120
009130*------------------------------------------------------------------
009140 Z099-END-PROGRAM-ROUTINE-EX.
009150*------------------------------------------------------------------
009160     EXIT.
009170
009180******************************************************************
009190*************** END OF PROGRAM SOURCE - TRFCVM10 ***************
009200******************************************************************
