000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFCVDRV IS INITIAL.
000500 AUTHOR.         RAJESH PILLAI.
000600 INSTALLATION.   ACCENTURE - CASH MANAGEMENT.
000700 DATE-WRITTEN.   12 MAY 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORIZED USERS ONLY.
001000*
001100*DESCRIPTION :  TOP-LEVEL BATCH ENTRY POINT FOR THE LEGACY
001200*               PAYMENT FORMAT CONVERSION SUITE.  READS A
001300*               SINGLE-CARD RUN PARAMETER RECORD NAMING THE
001400*               INPUT FORMAT ("MT103" OR "NACHA"), THE INPUT
001500*               FILE PATH AND THE OUTPUT FILE PATH, ROUTES THE
001600*               REQUEST TO THE MATCHING CONVERSION CALL ROUTINE
001700*               AND DISPLAYS THE RESULTING RECORD COUNT AND
001800*               RETURN STATUS TO THE JOB LOG.  ONE CARD, ONE
001900*               CONVERSION, ONE RUN - NOT RESTARTABLE WITHIN
002000*               THE SAME STEP.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500*|DATE      |INIT  |TAG      |DESCRIPTION                       |
002600*----------------------------------------------------------------
002700* 12/05/1989  RPILLA PCV0115  CASH MGMT LEGACY FORMAT CONVERTER   PCV0115 
002800*                             - INITIAL VERSION.  MODELLED ON     PCV0115 
002900*                               THE GHOINSSTPL "IS INITIAL" JOB   PCV0115 
003000*                               STEP SKELETON.                    PCV0115 
003100*----------------------------------------------------------------
003200* 15/12/1998  RPILLA PCV0205  E-REQUEST# 91004                    PCV0205 
003300*                             - YEAR 2000 REMEDIATION REVIEW -    PCV0205 
003400*                               WS-TODAY-YMD CARRIES A 2-DIGIT    PCV0205 
003500*                               YEAR FOR THE JOB-LOG BANNER ONLY; PCV0205 
003600*                               NOT USED IN ANY BUSINESS          PCV0205 
003700*                               CALCULATION.  SIGNED OFF AS       PCV0205 
003800*                               YEAR-2000 COMPLIANT.              PCV0205 
003900*----------------------------------------------------------------
004000* 11/02/2002  TSEEHW PCV0231  E-REQUEST# 93040                    PCV0231 
004100*                             - ADD UNSUPPORTED-FORMAT REJECTION  PCV0231 
004200*                               MESSAGE TO THE JOB LOG PER AUDIT  PCV0231 
004300*                               FINDING - OPERATOR COULD NOT TELL PCV0231 
004400*                               WHY A BAD CARD PRODUCED NO OUTPUT. PCV0231
004500*----------------------------------------------------------------
004600*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                     ON  STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CONTROL-CARD-FILE  ASSIGN TO CTLCARD
006200        ORGANIZATION IS LINE SEQUENTIAL
006300        FILE STATUS IS WK-C-FILE-STATUS.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900 FD  CONTROL-CARD-FILE
007000     RECORDING MODE IS F.
007100 01  WK-DRV-CONTROL-CARD.
007200     05  WK-DRV-CARD-FORMAT      PIC X(07).
007300     05  WK-DRV-CARD-INPATH      PIC X(100).
007400     05  WK-DRV-CARD-OUTPATH     PIC X(100).
007405     05  FILLER                  PIC X(01).
007410*        PRE-PCV0231 CARD LAYOUT, KEPT AS A REDEFINES FOR ANY     PCV0231
007420*        OPERATIONS RUNBOOK STILL REFERENCING THE OLD TWO-FIELD    PCV0231
007430*        CARD (FORMAT + INPUT PATH, NO OUTPUT PATH).  NOT USED     PCV0231
007440*        BY THIS PROGRAM'S LOGIC.                                  PCV0231
007450 01  WK-DRV-CARD-OLD-LAYOUT REDEFINES WK-DRV-CONTROL-CARD.
007460     05  WK-DRV-OLD-FORMAT       PIC X(07).
007470     05  WK-DRV-OLD-INPATH       PIC X(100).
007480     05  FILLER                  PIC X(100).
007500
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                  PIC X(24) VALUE
008000     "** PROGRAM TRFCVDRV **".
008100
008200* ------------------ PROGRAM WORKING STORAGE -------------------*
008400     COPY TRFCMWS.
008500
008600 01  WS-TODAY-YMD-GROUP.
008700     05  WS-TODAY-CEN            PIC X(02) VALUE "20".
008800     05  WS-TODAY-YMD            PIC X(06).
008805     05  FILLER                  PIC X(01).
008810 01  WS-TODAY-NUMERIC-VIEW REDEFINES WS-TODAY-YMD-GROUP
008820                             PIC 9(08).
008900
009000 01  WK-DRV-SWITCHES.
009100     05  WK-DRV-CARD-READ-SW     PIC X(01) VALUE "N".
009200         88  WK-DRV-CARD-WAS-READ        VALUE "Y".
009300     05  WK-DRV-FORMAT-VALID-SW  PIC X(01) VALUE "N".
009400         88  WK-DRV-FORMAT-IS-VALID      VALUE "Y".
009450     05  FILLER                  PIC X(02).
009500
009700     COPY VCVM10.
009800
010000     COPY VCVN94.
010100
010200 01  WK-DRV-RESULT-GROUP.
010300     05  WK-DRV-RESULT-RECCNT   PIC 9(07) COMP-3 VALUE ZERO.
010400     05  WK-DRV-RESULT-RECCNT-ED PIC ZZZZZZ9.
010500     05  WK-DRV-RESULT-RETCODE  PIC X(02) VALUE SPACES.
010600         88  WK-DRV-RESULT-SUCCESS       VALUE "00".
010650     05  FILLER                 PIC X(02).
010700     05  WK-DRV-RESULT-ERRMSG   PIC X(100) VALUE SPACES.
010710*        ALTERNATE VIEW USED ONLY TO CHECK WHETHER THE CALLED
010720*        ROUTINE LEFT AN ERROR MESSAGE BEHIND WITHOUT HAVING TO
010730*        COMPARE THE WHOLE 100-BYTE FIELD TO SPACES EACH TIME.
010740 01  WK-DRV-RESULT-ERRMSG-LEAD REDEFINES WK-DRV-RESULT-ERRMSG.
010750     05  WK-DRV-ERRMSG-FIRST-CHAR PIC X(01).
010760     05  FILLER                 PIC X(99).
010800
010900 01  WK-DRV-DISPLAY-LINE         PIC X(132) VALUE SPACES.
011000
011100****************
011200 PROCEDURE DIVISION.
011300****************
011400 MAIN-MODULE.
011500     PERFORM A000-READ-CONTROL-CARD
011600        THRU A099-READ-CONTROL-CARD-EX.
011700     IF  WK-DRV-CARD-WAS-READ
011800        PERFORM B000-DISPATCH-CONVERSION
011900           THRU B099-DISPATCH-CONVERSION-EX
012000     END-IF.
012100     PERFORM C000-DISPLAY-RESULT
012200        THRU C099-DISPLAY-RESULT-EX.
012300     PERFORM Z000-END-PROGRAM-ROUTINE
012400        THRU Z099-END-PROGRAM-ROUTINE-EX.
012500     GOBACK.
012600
012700*------------------------------------------------------------------
012800 A000-READ-CONTROL-CARD.
012900*------------------------------------------------------------------
013000     ACCEPT WS-TODAY-YMD FROM DATE.
013100     OPEN INPUT CONTROL-CARD-FILE.
013200     IF  NOT WK-C-SUCCESSFUL
013300        MOVE "UNABLE TO OPEN RUN PARAMETER CONTROL CARD"
013400           TO WK-DRV-RESULT-ERRMSG
013500        MOVE "08"                TO WK-DRV-RESULT-RETCODE
013600        GO TO A099-READ-CONTROL-CARD-EX
013700     END-IF.
013800     READ CONTROL-CARD-FILE.
013900     CLOSE CONTROL-CARD-FILE.
014000     IF  NOT WK-C-SUCCESSFUL
014100        MOVE "RUN PARAMETER CONTROL CARD IS EMPTY"
014200           TO WK-DRV-RESULT-ERRMSG
014300        MOVE "08"                TO WK-DRV-RESULT-RETCODE
014400        GO TO A099-READ-CONTROL-CARD-EX
014500     END-IF.
014600     MOVE "Y"                    TO WK-DRV-CARD-READ-SW.
014700*------------------------------------------------------------------
014800 A099-READ-CONTROL-CARD-EX.
014900*------------------------------------------------------------------
015000     EXIT.
015100
015200*------------------------------------------------------------------
015300 B000-DISPATCH-CONVERSION.
015400*------------------------------------------------------------------
015500     MOVE "N"                    TO WK-DRV-FORMAT-VALID-SW.
015600     EVALUATE WK-DRV-CARD-FORMAT
015700        WHEN "MT103"
015800           MOVE "Y"              TO WK-DRV-FORMAT-VALID-SW
015900           PERFORM B100-CALL-MT103-CONVERTER
016000              THRU B100-CALL-MT103-CONVERTER-EX
016100        WHEN "NACHA"
016200           MOVE "Y"              TO WK-DRV-FORMAT-VALID-SW
016300           PERFORM B200-CALL-NACHA-CONVERTER
016400              THRU B200-CALL-NACHA-CONVERTER-EX
016500        WHEN OTHER
016600           PERFORM B900-REJECT-UNSUPPORTED-FORMAT
016700              THRU B900-REJECT-UNSUPPORTED-FORMAT-EX
016800     END-EVALUATE.
016900*------------------------------------------------------------------
017000 B099-DISPATCH-CONVERSION-EX.
017100*------------------------------------------------------------------
017200     EXIT.
017300
017400*------------------------------------------------------------------
017500 B100-CALL-MT103-CONVERTER.
017600*------------------------------------------------------------------
017700     MOVE SPACES                 TO WK-C-VCVM10-RECORD.
017800     MOVE WK-DRV-CARD-INPATH     TO WK-C-VCVM10-I-INPATH.
017900     MOVE WK-DRV-CARD-OUTPATH    TO WK-C-VCVM10-I-OUTPATH.
018000     CALL "TRFCVM10" USING WK-C-VCVM10-RECORD.
018100     MOVE WK-C-VCVM10-O-RECCNT   TO WK-DRV-RESULT-RECCNT.
018200     MOVE WK-C-VCVM10-O-RETCODE  TO WK-DRV-RESULT-RETCODE.
018300     MOVE WK-C-VCVM10-O-ERRMSG   TO WK-DRV-RESULT-ERRMSG.
018400*------------------------------------------------------------------
018500 B100-CALL-MT103-CONVERTER-EX.
018600*------------------------------------------------------------------
018700     EXIT.
018800
018900*------------------------------------------------------------------
019000 B200-CALL-NACHA-CONVERTER.
019100*------------------------------------------------------------------
019200     MOVE SPACES                 TO WK-C-VCVN94-RECORD.
019300     MOVE WK-DRV-CARD-INPATH     TO WK-C-VCVN94-I-INPATH.
019400     MOVE WK-DRV-CARD-OUTPATH    TO WK-C-VCVN94-I-OUTPATH.
019500     CALL "TRFCVN94" USING WK-C-VCVN94-RECORD.
019600     MOVE WK-C-VCVN94-O-RECCNT   TO WK-DRV-RESULT-RECCNT.
019700     MOVE WK-C-VCVN94-O-RETCODE  TO WK-DRV-RESULT-RETCODE.
019800     MOVE WK-C-VCVN94-O-ERRMSG   TO WK-DRV-RESULT-ERRMSG.
019900*------------------------------------------------------------------
020000 B200-CALL-NACHA-CONVERTER-EX.
020100*------------------------------------------------------------------
020200     EXIT.
020300
020400*------------------------------------------------------------------
020500 B900-REJECT-UNSUPPORTED-FORMAT.
020600*------------------------------------------------------------------
020700     MOVE ZERO                   TO WK-DRV-RESULT-RECCNT.
020800     MOVE "08"                   TO WK-DRV-RESULT-RETCODE.
020900     STRING "Unsupported input format: " DELIMITED BY SIZE
021000            WK-DRV-CARD-FORMAT DELIMITED BY SPACE
022000        INTO WK-DRV-RESULT-ERRMSG.
023000*------------------------------------------------------------------
023100 B900-REJECT-UNSUPPORTED-FORMAT-EX.
023200*------------------------------------------------------------------
023300     EXIT.
023400
023500*------------------------------------------------------------------
023600 C000-DISPLAY-RESULT.
023700*------------------------------------------------------------------
023800     MOVE WK-DRV-RESULT-RECCNT   TO WK-DRV-RESULT-RECCNT-ED.
023900     MOVE SPACES                 TO WK-DRV-DISPLAY-LINE.
024000     STRING "TRFCVDRV - RUN DATE " WS-TODAY-CEN WS-TODAY-YMD
024100            " - FORMAT " WK-DRV-CARD-FORMAT
024200        DELIMITED BY SIZE INTO WK-DRV-DISPLAY-LINE.
024300     DISPLAY WK-DRV-DISPLAY-LINE.
024400
024500     IF  WK-DRV-RESULT-SUCCESS
024600        MOVE SPACES              TO WK-DRV-DISPLAY-LINE
024700        STRING "TRFCVDRV - CONVERSION SUCCESSFUL - RECORDS "
024800               WK-DRV-RESULT-RECCNT-ED DELIMITED BY SIZE
024900            INTO WK-DRV-DISPLAY-LINE
025000        DISPLAY WK-DRV-DISPLAY-LINE
025100     ELSE
025200        MOVE SPACES              TO WK-DRV-DISPLAY-LINE
025300        STRING "TRFCVDRV - CONVERSION FAILED - "
025400               WK-DRV-RESULT-ERRMSG DELIMITED BY SIZE
025500            INTO WK-DRV-DISPLAY-LINE
025600        DISPLAY WK-DRV-DISPLAY-LINE
025700     END-IF.
025800*------------------------------------------------------------------
025900 C099-DISPLAY-RESULT-EX.
026000*------------------------------------------------------------------
026100     EXIT.
026200
026300*------------------------------------------------------------------
026400 Z000-END-PROGRAM-ROUTINE.
026500*------------------------------------------------------------------
026600     CONTINUE.
026700
026800*------------------------------------------------------------------
026900 Z099-END-PROGRAM-ROUTINE-EX.
027000*------------------------------------------------------------------
027100     EXIT.
027200
027300******************************************************************
027400*************** END OF PROGRAM SOURCE - TRFCVDRV ***************
027500******************************************************************
