000100********************************************************************
000200*    COPYBOOK      : TRFNACHA                                      *
000300*    DESCRIPTION   : 94-BYTE NACHA ACH PHYSICAL RECORD, REDEFINED  *
000400*                    PER RECORD TYPE (1/5/6/7/8/9), PLUS THE       *
000500*                    BATCH ENTRY-DETAIL TABLE ACCUMULATED ACROSS   *
000600*                    TYPE-6/TYPE-7 RECORDS.  LAID OUT IN THE SAME  *
006600*                    FIXED-COLUMN / REDEFINES STYLE AS TFSSPTL     *
006700*                    AND TFSSTPL ON THE OUTWARD MESSAGE FILES.     *
006800********************************************************************
006900* HISTORY OF MODIFICATION:                                        *
007000*------------------------------------------------------------------
007100* PCV0102 - RPILLA - 12/05/1989 - E-REQUEST# 88104               *
007200*                    - CASH MGMT LEGACY FORMAT CONVERTER - P1     *
007300*                    - INITIAL VERSION.                          *
007400*------------------------------------------------------------------
007500*
007600   01  WK-NACHA-PHYSICAL-RECORD    PIC X(094).
007700*
007800*    RECORD TYPE 1 - FILE HEADER RECORD
007900   01  WK-N1-FILE-HEADER REDEFINES WK-NACHA-PHYSICAL-RECORD.
008000       05  WK-N1-RECTYPE           PIC X(01).
008100       05  FILLER                  PIC X(02).
008200       05  WK-N1-IMM-DEST          PIC X(10).
008300       05  WK-N1-IMM-ORIG          PIC X(10).
008400       05  WK-N1-FILE-CRE-DTE      PIC 9(06).
008500       05  WK-N1-FILE-CRE-TIM      PIC 9(04).
008600       05  FILLER                  PIC X(61).
008700*
008800*    RECORD TYPE 5 - BATCH HEADER RECORD
008900   01  WK-N5-BATCH-HEADER REDEFINES WK-NACHA-PHYSICAL-RECORD.
009000       05  WK-N5-RECTYPE           PIC X(01).
009100       05  WK-N5-SVC-CLASS         PIC 9(03).
009200       05  WK-N5-COMPANY-NAME      PIC X(16).
009300       05  FILLER                  PIC X(20).
009400       05  WK-N5-COMPANY-ID        PIC X(10).
009500       05  WK-N5-SEC-CODE          PIC X(03).
009600       05  WK-N5-ENTRY-DESC        PIC X(10).
009700       05  FILLER                  PIC X(06).
009800       05  WK-N5-EFF-ENTRY-DTE     PIC 9(06).
009900       05  FILLER                  PIC X(04).
010000       05  WK-N5-ORIG-DFI-ID       PIC X(08).
010100       05  FILLER                  PIC X(07).
010200*
010300*    RECORD TYPE 6 - ENTRY DETAIL RECORD
010400   01  WK-N6-ENTRY-DETAIL REDEFINES WK-NACHA-PHYSICAL-RECORD.
010500       05  WK-N6-RECTYPE           PIC X(01).
010600       05  WK-N6-TXN-CODE          PIC 9(02).
010700       05  WK-N6-RECV-DFI-ID       PIC X(08).
010800       05  WK-N6-CHECK-DIGIT       PIC 9(01).
010900       05  WK-N6-DFI-ACCT-NO       PIC X(17).
011000       05  WK-N6-AMOUNT-CENTS      PIC 9(10).
011100       05  WK-N6-INDIV-ID-NO       PIC X(15).
011200       05  WK-N6-INDIV-NAME        PIC X(22).
011300       05  WK-N6-DISCR-DATA        PIC X(02).
011400       05  WK-N6-ADDENDA-IND       PIC 9(01).
011500       05  WK-N6-TRACE-NO          PIC X(15).
011600*
011700*    RECORD TYPE 7 - ADDENDA RECORD
011800   01  WK-N7-ADDENDA REDEFINES WK-NACHA-PHYSICAL-RECORD.
011900       05  WK-N7-RECTYPE           PIC X(01).
012000       05  FILLER                  PIC X(03).
012100       05  WK-N7-PMT-RELATED-INFO  PIC X(80).
012200       05  FILLER                  PIC X(10).
012300*
012400*    RECORD TYPE 8 - BATCH CONTROL RECORD
012500   01  WK-N8-BATCH-CONTROL REDEFINES WK-NACHA-PHYSICAL-RECORD.
012600       05  WK-N8-RECTYPE           PIC X(01).
012700       05  FILLER                  PIC X(03).
012800       05  WK-N8-ENTRY-ADDN-CNT    PIC 9(06).
012900       05  WK-N8-ENTRY-HASH        PIC 9(10).
013000       05  WK-N8-TOT-DEBIT-AMT     PIC 9(12).
013100       05  WK-N8-TOT-CREDIT-AMT    PIC 9(12).
013200       05  FILLER                  PIC X(50).
013300*
013400*    RECORD TYPE 9 - FILE CONTROL RECORD
013500   01  WK-N9-FILE-CONTROL REDEFINES WK-NACHA-PHYSICAL-RECORD.
013600       05  WK-N9-RECTYPE           PIC X(01).
013700       05  WK-N9-BATCH-CNT         PIC 9(06).
013800       05  WK-N9-BLOCK-CNT         PIC 9(06).
013900       05  FILLER                  PIC X(81).
014000*
014100********************************************************************
014200*    BATCH-LEVEL FILE/BATCH HEADER CAPTURE AND ENTRY-DETAIL TABLE  *
014300********************************************************************
014400   01  WK-NACHA-HEADER-CAPTURE.
014500       05  WK-NH-FILE-CRE-DTE      PIC 9(06) VALUE ZERO.
014600       05  WK-NH-FILE-CRE-TIM      PIC 9(04) VALUE ZERO.
014700       05  WK-NH-IMM-DEST          PIC X(10) VALUE SPACES.
014800       05  WK-NH-IMM-ORIG          PIC X(10) VALUE SPACES.
014900       05  WK-NH-COMPANY-NAME      PIC X(16) VALUE SPACES.
015000       05  WK-NH-COMPANY-ID        PIC X(10) VALUE SPACES.
015100       05  WK-NH-SEC-CODE          PIC X(03) VALUE SPACES.
015200       05  WK-NH-ENTRY-DESC        PIC X(10) VALUE SPACES.
015300       05  WK-NH-EFF-ENTRY-DTE     PIC 9(06) VALUE ZERO.
015400       05  WK-NH-ORIG-DFI-ID       PIC X(08) VALUE SPACES.
015500       05  FILLER                  PIC X(15).
015600*
015700   01  WK-NACHA-ENTRY-TABLE.
015800       05  WK-NACHA-ENTRY-COUNT    PIC 9(05) COMP-3 VALUE ZERO.
015900       05  WK-NACHA-ENTRY OCCURS 5000 TIMES
016000                         INDEXED BY WK-NACHA-ENTRY-IDX.
016100           10  WK-NE-TRACE-NO      PIC X(15).
016200           10  WK-NE-DFI-ACCT-NO   PIC X(17).
016300           10  WK-NE-AMOUNT-CENTS  PIC X(10).
016400           10  WK-NE-INDIV-NAME    PIC X(22).
016500           10  WK-NE-ADDENDA-TEXT  PIC X(80).
016600           10  WK-NE-ADDENDA-SET   PIC X(01).
016700               88  WK-NE-ADDENDA-STARTED       VALUE "Y".
016800           10  FILLER              PIC X(09).
016900*
017000   01  WK-NACHA-TOTALS-GROUP.
017100       05  WK-NACHA-CENTS-TOTAL    PIC S9(15) COMP-3 VALUE ZERO.
017200       05  WK-NACHA-CTRLSUM        PIC X(18) VALUE SPACES.
017300       05  FILLER                  PIC X(10).
