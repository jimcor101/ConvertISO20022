000100********************************************************************
000200*    COPYBOOK      : VXDATE                                        *
000300*    DESCRIPTION   : LINKAGE RECORD FOR CALL "TRFXDATE" - THE      *
000400*                    YYMMDD TO YYYY-MM-DD REFORMATTING UTILITY.    *
000500********************************************************************
000600* HISTORY OF MODIFICATION:                                        *
000700*------------------------------------------------------------------
000800* PCV0109 - TSEEHW - 19/06/1991 - E-REQUEST# 88231               *
000900*                    - CASH MGMT LEGACY FORMAT CONVERTER - P1     *
001000*                    - INITIAL VERSION.                          *
001100*------------------------------------------------------------------
001200*
001300   01  WK-C-VXDATE-RECORD.
001400       05  WK-C-VXDATE-I-YYMMDD        PIC X(06).
001500       05  WK-C-VXDATE-I-SET           PIC X(01).
001600           88  WK-C-VXDATE-I-IS-SET            VALUE "Y".
001700       05  WK-C-VXDATE-O-CCYYMMDD      PIC X(10).
001800       05  FILLER                      PIC X(10).
