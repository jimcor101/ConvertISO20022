000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFCVN94.
000050 AUTHOR.         RAJESH PILLAI.
000060 INSTALLATION.   ACCENTURE - CASH MANAGEMENT.
000070 DATE-WRITTEN.   12 MAY 1989.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - AUTHORIZED USERS ONLY.
000100*
000110*DESCRIPTION :  THIS ROUTINE CONVERTS ONE NACHA ACH BATCH FILE
000120*               (FIXED-WIDTH TYPE 1/5/6/7/8/9 RECORDS) INTO ONE
000130*               ISO 20022 PAIN.001.001.03 CREDIT TRANSFER
000140*               INITIATION DOCUMENT CONTAINING ONE CREDIT
000150*               TRANSFER TRANSACTION PER ENTRY-DETAIL RECORD. IT
000160*               IS CALLED BY THE CONVERSION DRIVER TRFCVDRV WHEN
000170*               THE FORMAT TAG ON THE RUN CARD IS "NACHA".
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220*|DATE      |INIT  |TAG      |DESCRIPTION                       |
000230*----------------------------------------------------------------
000240* 12/05/1989  RPILLA PCV0111  CASH MGMT LEGACY FORMAT CONVERTER   PCV0111 
000250*                             - INITIAL VERSION.                  PCV0111 
000260*----------------------------------------------------------------
000270* 15/12/1998  RPILLA PCV0204  E-REQUEST# 91004                    PCV0204 
000280*                             - YEAR 2000 REMEDIATION REVIEW -    PCV0204 
000290*                               EFFECTIVE ENTRY DATE REFORMATTED  PCV0204 
000300*                               BY TRFXDATE, WHICH CARRIES ITS    PCV0204 
000310*                               OWN Y2K SIGN-OFF; NO CHANGE HERE. PCV0204 
000320*----------------------------------------------------------------
000330* 22/08/2000  TSEEHW PCV0150  E-REQUEST# 92911                    PCV0150 
000340*                             - CONTROL SUM MUST BE COMPUTED BY   PCV0150 
000350*                               SUMMING INTEGER CENTS ACROSS ALL  PCV0150 
000360*                               ENTRIES FIRST AND DIVIDING ONCE,  PCV0150 
000370*                               NOT BY ADDING PER-ENTRY DECIMAL   PCV0150 
000380*                               AMOUNTS - AVOIDS COMPOUNDING      PCV0150 
000390*                               ROUNDING ERROR ON LARGE BATCHES.  PCV0150
000400*----------------------------------------------------------------
000410* 02/05/2003  TSEEHW PCV0233  E-REQUEST# 95217                    PCV0233
000420*                             - AUDIT FINDING - GRPHDR/CREDTTM    PCV0233
000430*                               WAS CARRYING THE BATCH EFFECTIVE  PCV0233
000440*                               ENTRY DATE INSTEAD OF THE         PCV0233
000450*                               CONVERSION RUN'S OWN DATE/TIME.   PCV0233
000460*                               NOW SET FROM THE SYSTEM CLOCK AT  PCV0233
000470*                               THE TOP OF MAIN-MODULE.           PCV0233
000480*----------------------------------------------------------------
000490* 02/05/2003  TSEEHW PCV0237  E-REQUEST# 95217                    PCV0237
000500*                             - AUDIT FINDING - THIS CONVERTER     PCV0237
000510*                             - NEVER CALLED TRFVSECR'S CONTENT    PCV0237
000520*                             - OR XMLTEXT MODE - COMPANY NAME,    PCV0237
000530*                             - COMPANY ID, INDIVIDUAL NAME AND    PCV0237
000540*                             - ADDENDA TEXT WENT STRAIGHT TO XML  PCV0237
000550*                             - UNSCREENED.  ADDED D040/D050/D055/ PCV0237
000560*                             - D060 TO SCREEN ALL FOUR BEFORE THE PCV0237
000570*                             - OUTPUT FILE IS EVEN OPENED.  ALSO  PCV0237
000580*                             - GRPHDR/MSGID WAS THE SAME VALUE AS PCV0237
000590*                             - PMTINFID - NOW BUILT FROM THE RUN  PCV0237
000600*                             - TIMESTAMP AND WK-C-RUN-SEQNO.      PCV0237
000610*----------------------------------------------------------------
000620*
000630 EJECT
000640**********************
000650 ENVIRONMENT DIVISION.
000660**********************
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-AS400.
000690 OBJECT-COMPUTER. IBM-AS400.
000700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT NACHA-INPUT-FILE    ASSIGN TO NACHAIN
000750        ORGANIZATION IS LINE SEQUENTIAL
000760        FILE STATUS IS WK-C-FILE-STATUS.
000770     SELECT ISO-OUTPUT-FILE     ASSIGN TO ISOXMLOU
000780        ORGANIZATION IS LINE SEQUENTIAL
000790        FILE STATUS IS WK-CN-OUT-FILE-STATUS.
000800
000810***************
000820 DATA DIVISION.
000830***************
000840 FILE SECTION.
000850 FD  NACHA-INPUT-FILE
000860     RECORDING MODE IS F.
000870 01  WK-N94-INPUT-LINE           PIC X(200).
000880*
000890 FD  ISO-OUTPUT-FILE
000900     RECORDING MODE IS F.
000910 01  WK-ISO-OUTPUT-LINE          PIC X(250).
000920
000930*************************
000940 WORKING-STORAGE SECTION.
000950*************************
000960 01  FILLER                  PIC X(24) VALUE
000970     "** PROGRAM TRFCVN94 **".
000980
000990* ------------------ PROGRAM WORKING STORAGE -------------------*
001000     COPY TRFCMWS.
001010
001020     COPY TRFNACHA.
001030
001040     COPY TRFISOMS.
001050
001060     COPY VVSECR.
001070
001080     COPY VXDATE.
001090
001100     COPY VXERRM.
001110
001120 01  WK-CN-SWITCHES.
001130     05  WK-CN-OUT-FILE-STATUS   PIC X(02) VALUE SPACES.
001140     05  WK-CN-PATHS-OK-SW       PIC X(01) VALUE "N".
001150         88  WK-CN-PATHS-OK              VALUE "Y".
001160     05  WK-CN-EOF-SW            PIC X(01) VALUE "N".
001170         88  WK-CN-AT-EOF                VALUE "Y".
001180     05  WK-CN-LINECNT           PIC 9(09) COMP-3 VALUE ZERO.
001190     05  WK-CN-FILESIZE          PIC 9(09) COMP-3 VALUE ZERO.
001200     05  WK-CN-INLINE-LEN        PIC 9(03) COMP-3 VALUE ZERO.
001210     05  WK-CN-FAIL-REASON       PIC X(80) VALUE SPACES.
001220     05  WK-CN-AMT-VALID-SW      PIC X(01) VALUE "N".
001230         88  WK-CN-AMT-IS-VALID          VALUE "Y".
001240     05  WK-CN-SCREEN-OK-SW      PIC X(01) VALUE "Y".
001250         88  WK-CN-SCREEN-OK             VALUE "Y".
001260     05  WK-CN-RUN-SEQNO-ED      PIC 9(05) VALUE ZERO.
001270     05  FILLER                  PIC X(02).
001280
001290 01  WK-CN-AMT-CHECK-AREA.
001300     05  WK-CN-AMT-DIGITS        PIC X(10) VALUE SPACES.
001310     05  FILLER                  PIC X(02).
001320 01  WK-CN-AMT-CHECK-NUM REDEFINES WK-CN-AMT-CHECK-AREA.
001330     05  WK-CN-AMT-CENTS-N       PIC 9(10).
001340     05  FILLER                  PIC X(02).
001350
001360 01  WK-CN-DECIMAL-AREA.
001370     05  WK-CN-DEC-WHOLE         PIC 9(13) VALUE ZERO.
001380     05  WK-CN-DEC-FRAC          PIC 9(02) VALUE ZERO.
001390     05  FILLER                  PIC X(02).
001400 01  WK-CN-DECIMAL-NUM REDEFINES WK-CN-DECIMAL-AREA.
001410     05  WK-CN-DECIMAL-V9V       PIC 9(13)V9(02).
001420     05  FILLER                  PIC X(02).
001430
001440 01  WK-CN-TOTAL-AREA.
001450     05  WK-CN-TOTAL-WHOLE       PIC 9(13) VALUE ZERO.
001460     05  WK-CN-TOTAL-FRAC        PIC 9(02) VALUE ZERO.
001470     05  FILLER                  PIC X(02).
001480 01  WK-CN-TOTAL-NUM REDEFINES WK-CN-TOTAL-AREA.
001490     05  WK-CN-TOTAL-V9V         PIC 9(13)V9(02).
001500     05  FILLER                  PIC X(02).
001510
001520 01  WK-CN-ESCAPE-WORK.
001530     05  WK-CN-ESC-SRC           PIC X(140) VALUE SPACES.
001540     05  WK-CN-ESC-OUT           PIC X(250) VALUE SPACES.
001550     05  WK-CN-ESC-POS           PIC 9(03) COMP-3 VALUE ZERO.
001560     05  WK-CN-ESC-SRC-LEN       PIC 9(03) COMP-3 VALUE ZERO.
001570     05  FILLER                  PIC X(02).
001580
001590 01  WK-CN-MISC-WORK.
001600     05  WK-CN-SEQ-NO            PIC 9(03) COMP-3 VALUE ZERO.
001610     05  WK-CN-SEQ-EDIT          PIC 9(03) VALUE ZERO.
001620     05  WK-CN-TXN-AMT           PIC X(18) VALUE SPACES.
001630     05  WK-CN-TXN-E2EID         PIC X(35) VALUE SPACES.
001640     05  WK-CN-TXN-CDTR-NM       PIC X(70) VALUE SPACES.
001650     05  WK-CN-TXN-ACCTID        PIC X(34) VALUE SPACES.
001660     05  WK-CN-TXN-RMT           PIC X(140) VALUE SPACES.
001670     05  WK-CN-TXN-RMT-SET       PIC X(01) VALUE "N".
001680         88  WK-CN-TXN-RMT-PRESENT       VALUE "Y".
001690     05  FILLER                  PIC X(02).
001700
001710 01  WK-CN-LITERALS.
001720     05  C-DEFAULT-COMPANY       PIC X(17) VALUE "Unknown Company".
001730     05  C-DEFAULT-CDTR          PIC X(18) VALUE "Unknown Creditor".
001740     05  C-DEFAULT-ORGID         PIC X(07) VALUE "UNKNOWN".
001750     05  C-DEFAULT-PMTID         PIC X(07) VALUE "PMT001".
001760     05  C-DEFAULT-ORIGDFI       PIC X(07) VALUE "UNKNOWN".
001770     05  C-DEFAULT-ACCTID        PIC X(07) VALUE "UNKNOWN".
001780     05  C-E2E-PREFIX            PIC X(03) VALUE "E2E".
001790     05  FILLER                  PIC X(02).
001800
001810****************
001820 LINKAGE SECTION.
001830****************
001840     COPY VCVN94.
001850
001860         EJECT
001870****************************************
001880 PROCEDURE DIVISION USING WK-C-VCVN94-RECORD.
001890****************************************
001900 MAIN-MODULE.
001910     PERFORM A000-SET-RUN-TIMESTAMP
001920        THRU A009-SET-RUN-TIMESTAMP-EX.
001930     PERFORM A010-VALIDATE-PATHS
001940        THRU A019-VALIDATE-PATHS-EX.
001950     IF  WK-CN-PATHS-OK
001960        PERFORM B000-READ-AND-DISTRIBUTE-LINES
001970           THRU B099-READ-AND-DISTRIBUTE-LINES-EX
001980     END-IF.
001990     IF  WK-CN-PATHS-OK AND WK-C-SUCCESSFUL
002000        PERFORM C000-COMPUTE-CONTROL-SUM
002010           THRU C099-COMPUTE-CONTROL-SUM-EX
002020        PERFORM D040-BUILD-HEADER-FIELDS
002030           THRU D040-BUILD-HEADER-FIELDS-EX
002040        PERFORM D050-SCREEN-FIELDS-FOR-INJECTION
002050           THRU D050-SCREEN-FIELDS-FOR-INJECTION-EX
002060     END-IF.
002070     IF  WK-CN-PATHS-OK AND WK-C-SUCCESSFUL AND WK-CN-SCREEN-OK
002080        PERFORM D000-WRITE-XML-OUTPUT
002090           THRU D099-WRITE-XML-OUTPUT-EX
002100        PERFORM F000-SET-SUCCESS
002110           THRU F099-SET-SUCCESS-EX
002120     ELSE
002130        PERFORM Y900-ABNORMAL-TERMINATION
002140           THRU Y999-ABNORMAL-TERMINATION-EX
002150     END-IF.
002160     PERFORM Z000-END-PROGRAM-ROUTINE
002170        THRU Z099-END-PROGRAM-ROUTINE-EX.
002180     GOBACK.
002190
002200*------------------------------------------------------------------
002210 A000-SET-RUN-TIMESTAMP.
002220*        PCV0233 - GROUP HEADER CREATION DATE/TIME IS THE MOMENT   PCV0233
002230*        THIS CONVERSION RUNS, NOT THE BATCH'S EFFECTIVE ENTRY     PCV0233
002240*        DATE - SAME CENTURY-PREFIX CONVENTION AS THE REST OF THE  PCV0233
002250*        LEGACY FORMAT CONVERTER SUITE (SEE TRFCMWS PCV0201        PCV0233
002260*        HISTORY).                                                 PCV0233
002270*------------------------------------------------------------------
002280     ACCEPT WK-C-TODAY-YMD       FROM DATE.
002290     ACCEPT WK-C-TODAY-TIME      FROM TIME.
002300     STRING WK-C-TODAY-CEN              WK-C-TODAY-YMD(1:2) "-"
002310            WK-C-TODAY-YMD(3:2) "-"     WK-C-TODAY-YMD(5:2) "T"
002320            WK-C-TODAY-TIME(1:2) ":"    WK-C-TODAY-TIME(3:2) ":"
002330            WK-C-TODAY-TIME(5:2)
002340        DELIMITED BY SIZE INTO WK-ISO-CREDTTM.
002350*        PCV0237 - E-REQUEST# 95217 - MSGID IS SYNTHETIC AND MUST  PCV0237
002360*        NOT BE THE SAME VALUE AS PMTINFID - BUILT FROM THE RUN    PCV0237
002370*        TIMESTAMP PLUS THE WK-C-RUN-SEQNO RUNNING NUMBER, SAME    PCV0237
002380*        "LAST RUNNING NUMBER" IDEA AS UFIMIJ-PARALNO (SEE         PCV0237
002390*        TRFCMWS WK-C-RUN-NUMBER-GROUP HISTORY).                  PCV0237
002400     ADD 1                       TO WK-C-RUN-SEQNO.
002410     MOVE WK-C-RUN-SEQNO         TO WK-CN-RUN-SEQNO-ED.
002420     MOVE SPACES                 TO WK-ISO-MSGID.
002430     STRING "MSGN94"                     DELIMITED BY SIZE
002440            WK-C-TODAY-CEN              WK-C-TODAY-YMD DELIMITED BY SIZE
002450            WK-C-TODAY-TIME             DELIMITED BY SIZE
002460            WK-CN-RUN-SEQNO-ED          DELIMITED BY SIZE
002470        INTO WK-ISO-MSGID.
002480*------------------------------------------------------------------
002490 A009-SET-RUN-TIMESTAMP-EX.
002500*------------------------------------------------------------------
002510     EXIT.
002520
002530*------------------------------------------------------------------
002540 A010-VALIDATE-PATHS.
002550*------------------------------------------------------------------
002560     MOVE "N"                    TO WK-CN-PATHS-OK-SW.
002570     MOVE "PATH"                 TO WK-C-VVSECR-MODE.
002580     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
002590     MOVE WK-C-VCVN94-I-INPATH   TO WK-C-VVSECR-I-TEXT.
002600     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
002610     IF  WK-C-VVSECR-IS-INVALID
002620        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
002630        GO TO A019-VALIDATE-PATHS-EX
002640     END-IF.
002650     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
002660     MOVE WK-C-VCVN94-I-OUTPATH  TO WK-C-VVSECR-I-TEXT.
002670     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
002680     IF  WK-C-VVSECR-IS-INVALID
002690        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
002700        GO TO A019-VALIDATE-PATHS-EX
002710     END-IF.
002720     MOVE "Y"                    TO WK-CN-PATHS-OK-SW.
002730*------------------------------------------------------------------
002740 A019-VALIDATE-PATHS-EX.
002750*------------------------------------------------------------------
002760     EXIT.
002770
002780*------------------------------------------------------------------
002790 B000-READ-AND-DISTRIBUTE-LINES.
002800*------------------------------------------------------------------
002810     MOVE ZERO                   TO WK-CN-LINECNT
002820                                     WK-CN-FILESIZE
002830                                     WK-NACHA-ENTRY-COUNT.
002840     MOVE SPACES                 TO WK-NACHA-HEADER-CAPTURE.
002850     OPEN INPUT NACHA-INPUT-FILE.
002860     IF  NOT WK-C-SUCCESSFUL
002870        MOVE "INPUT FILE COULD NOT BE OPENED" TO WK-CN-FAIL-REASON
002880        GO TO B099-READ-AND-DISTRIBUTE-LINES-EX
002890     END-IF.
002900     MOVE "N"                    TO WK-CN-EOF-SW.
002910     PERFORM B010-READ-ONE-LINE
002920        THRU B010-READ-ONE-LINE-EX
002930        UNTIL WK-CN-AT-EOF.
002940     CLOSE NACHA-INPUT-FILE.
002950
002960     MOVE "SHAPE"                TO WK-C-VVSECR-MODE.
002970     MOVE WK-CN-FILESIZE         TO WK-C-VVSECR-I-FILESIZE.
002980     MOVE WK-CN-LINECNT          TO WK-C-VVSECR-I-LINECNT.
002990     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
003000     IF  WK-C-VVSECR-IS-INVALID
003010        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
003020        MOVE "30"                TO WK-C-FILE-STATUS
003030     END-IF.
003040*------------------------------------------------------------------
003050 B099-READ-AND-DISTRIBUTE-LINES-EX.
003060*------------------------------------------------------------------
003070     EXIT.
003080
003090*------------------------------------------------------------------
003100 B010-READ-ONE-LINE.
003110*------------------------------------------------------------------
003120     READ NACHA-INPUT-FILE.
003130     IF  WK-C-END-OF-FILE
003140        MOVE "Y"                 TO WK-CN-EOF-SW
003150        GO TO B010-READ-ONE-LINE-EX
003160     END-IF.
003170     IF  NOT WK-C-SUCCESSFUL
003180        MOVE "Y"                 TO WK-CN-EOF-SW
003190        GO TO B010-READ-ONE-LINE-EX
003200     END-IF.
003210     ADD 1                       TO WK-CN-LINECNT.
003220     MOVE ZERO                   TO WK-CN-INLINE-LEN.
003230     INSPECT WK-N94-INPUT-LINE TALLYING WK-CN-INLINE-LEN
003240        FOR CHARACTERS BEFORE SPACE.
003250     ADD WK-CN-INLINE-LEN        TO WK-CN-FILESIZE.
003260     IF  WK-CN-INLINE-LEN < 94
003270        GO TO B010-READ-ONE-LINE-EX
003280     END-IF.
003290     MOVE WK-N94-INPUT-LINE(1:94) TO WK-NACHA-PHYSICAL-RECORD.
003300     PERFORM B020-DISTRIBUTE-ONE-RECORD
003310        THRU B020-DISTRIBUTE-ONE-RECORD-EX.
003320*------------------------------------------------------------------
003330 B010-READ-ONE-LINE-EX.
003340*------------------------------------------------------------------
003350     EXIT.
003360
003370*------------------------------------------------------------------
003380 B020-DISTRIBUTE-ONE-RECORD.
003390*------------------------------------------------------------------
003400     EVALUATE WK-NACHA-PHYSICAL-RECORD(1:1)
003410        WHEN "1"
003420           PERFORM B100-CAPTURE-FILE-HEADER
003430              THRU B100-CAPTURE-FILE-HEADER-EX
003440        WHEN "5"
003450           PERFORM B200-CAPTURE-BATCH-HEADER
003460              THRU B200-CAPTURE-BATCH-HEADER-EX
003470        WHEN "6"
003480           PERFORM B300-APPEND-ENTRY-DETAIL
003490              THRU B300-APPEND-ENTRY-DETAIL-EX
003500        WHEN "7"
003510           PERFORM B400-APPEND-ADDENDA
003520              THRU B400-APPEND-ADDENDA-EX
003530        WHEN OTHER
003540           CONTINUE
003550     END-EVALUATE.
003560*------------------------------------------------------------------
003570 B020-DISTRIBUTE-ONE-RECORD-EX.
003580*------------------------------------------------------------------
003590     EXIT.
003600
003610*------------------------------------------------------------------
003620 B100-CAPTURE-FILE-HEADER.
003630*------------------------------------------------------------------
003640     MOVE WK-N1-FILE-CRE-DTE     TO WK-NH-FILE-CRE-DTE.
003650     MOVE WK-N1-FILE-CRE-TIM     TO WK-NH-FILE-CRE-TIM.
003660     MOVE WK-N1-IMM-DEST         TO WK-NH-IMM-DEST.
003670     MOVE WK-N1-IMM-ORIG         TO WK-NH-IMM-ORIG.
003680*------------------------------------------------------------------
003690 B100-CAPTURE-FILE-HEADER-EX.
003700*------------------------------------------------------------------
003710     EXIT.
003720
003730*------------------------------------------------------------------
003740 B200-CAPTURE-BATCH-HEADER.
003750*------------------------------------------------------------------
003760     MOVE WK-N5-COMPANY-NAME     TO WK-NH-COMPANY-NAME.
003770     MOVE WK-N5-COMPANY-ID       TO WK-NH-COMPANY-ID.
003780     MOVE WK-N5-SEC-CODE         TO WK-NH-SEC-CODE.
003790     MOVE WK-N5-ENTRY-DESC       TO WK-NH-ENTRY-DESC.
003800     MOVE WK-N5-EFF-ENTRY-DTE    TO WK-NH-EFF-ENTRY-DTE.
003810     MOVE WK-N5-ORIG-DFI-ID      TO WK-NH-ORIG-DFI-ID.
003820*------------------------------------------------------------------
003830 B200-CAPTURE-BATCH-HEADER-EX.
003840*------------------------------------------------------------------
003850     EXIT.
003860
003870*------------------------------------------------------------------
003880 B300-APPEND-ENTRY-DETAIL.
003890*------------------------------------------------------------------
003900     IF  WK-NACHA-ENTRY-COUNT >= 5000
003910        GO TO B300-APPEND-ENTRY-DETAIL-EX
003920     END-IF.
003930     ADD 1                       TO WK-NACHA-ENTRY-COUNT.
003940     SET WK-NACHA-ENTRY-IDX      TO WK-NACHA-ENTRY-COUNT.
003950     MOVE WK-N6-TRACE-NO         TO WK-NE-TRACE-NO(WK-NACHA-ENTRY-IDX).
003960     MOVE WK-N6-DFI-ACCT-NO      TO WK-NE-DFI-ACCT-NO(WK-NACHA-ENTRY-IDX).
003970     MOVE WK-N6-AMOUNT-CENTS    TO WK-NE-AMOUNT-CENTS(WK-NACHA-ENTRY-IDX).
003980     MOVE WK-N6-INDIV-NAME       TO WK-NE-INDIV-NAME(WK-NACHA-ENTRY-IDX).
003990     MOVE SPACES                TO WK-NE-ADDENDA-TEXT(WK-NACHA-ENTRY-IDX).
004000     MOVE "N"                    TO WK-NE-ADDENDA-SET(WK-NACHA-ENTRY-IDX).
004010*------------------------------------------------------------------
004020 B300-APPEND-ENTRY-DETAIL-EX.
004030*------------------------------------------------------------------
004040     EXIT.
004050
004060*------------------------------------------------------------------
004070 B400-APPEND-ADDENDA.
004080*------------------------------------------------------------------
004090*        ATTACHES TO THE MOST RECENTLY APPENDED ENTRY-DETAIL
004100*        RECORD.  AN ADDENDA RECORD WITH NO PRIOR ENTRY DETAIL IS
004110*        SILENTLY IGNORED.  SUBSEQUENT ADDENDA FOR THE SAME ENTRY
004120*        CONCATENATE WITH A TRAILING SPACE.
004130     IF  WK-NACHA-ENTRY-COUNT = 0
004140        GO TO B400-APPEND-ADDENDA-EX
004150     END-IF.
004160     SET WK-NACHA-ENTRY-IDX      TO WK-NACHA-ENTRY-COUNT.
004170     IF  NOT WK-NE-ADDENDA-STARTED(WK-NACHA-ENTRY-IDX)
004180        MOVE SPACES              TO WK-NE-ADDENDA-TEXT
004190                                     (WK-NACHA-ENTRY-IDX)
004200        MOVE "Y"                 TO WK-NE-ADDENDA-SET
004210                                     (WK-NACHA-ENTRY-IDX)
004220     END-IF.
004230     STRING WK-NE-ADDENDA-TEXT(WK-NACHA-ENTRY-IDX) DELIMITED BY SPACE
004240            WK-N7-PMT-RELATED-INFO DELIMITED BY SPACE
004250            " " DELIMITED BY SIZE
004260        INTO WK-NE-ADDENDA-TEXT(WK-NACHA-ENTRY-IDX).
004270*------------------------------------------------------------------
004280 B400-APPEND-ADDENDA-EX.
004290*------------------------------------------------------------------
004300     EXIT.
004310
004320*------------------------------------------------------------------
004330 C000-COMPUTE-CONTROL-SUM.
004340*------------------------------------------------------------------
004350*        SUM-THEN-DIVIDE: ALL ENTRIES' INTEGER CENTS ARE ADDED
004360*        FIRST, THEN THE GRAND TOTAL IS DIVIDED BY 100 ONCE - NOT
004370*        THE SUM OF EACH ENTRY'S OWN DECIMAL CONVERSION - TO KEEP
004380*        ROUNDING ERROR FROM COMPOUNDING ACROSS A LARGE BATCH.
004390     MOVE ZERO                   TO WK-NACHA-CENTS-TOTAL.
004400     PERFORM C010-ADD-ONE-ENTRY-CENTS
004410        THRU C010-ADD-ONE-ENTRY-CENTS-EX
004420        VARYING WK-NACHA-ENTRY-IDX FROM 1 BY 1
004430           UNTIL WK-NACHA-ENTRY-IDX > WK-NACHA-ENTRY-COUNT.
004440     COMPUTE WK-CN-TOTAL-V9V = WK-NACHA-CENTS-TOTAL / 100.
004450     STRING WK-CN-TOTAL-WHOLE DELIMITED BY SIZE
004460            "." DELIMITED BY SIZE
004470            WK-CN-TOTAL-FRAC DELIMITED BY SIZE
004480        INTO WK-NACHA-CTRLSUM.
004490*------------------------------------------------------------------
004500 C099-COMPUTE-CONTROL-SUM-EX.
004510*------------------------------------------------------------------
004520     EXIT.
004530
004540*------------------------------------------------------------------
004550 C010-ADD-ONE-ENTRY-CENTS.
004560*------------------------------------------------------------------
004570     MOVE "N"                    TO WK-CN-AMT-VALID-SW.
004580     MOVE WK-NE-AMOUNT-CENTS(WK-NACHA-ENTRY-IDX)
004590        TO WK-CN-AMT-DIGITS.
004600     IF  WK-CN-AMT-DIGITS IS NUMERIC
004610        MOVE "Y"                 TO WK-CN-AMT-VALID-SW
004620     END-IF.
004630     IF  WK-CN-AMT-IS-VALID
004640        ADD WK-CN-AMT-CENTS-N    TO WK-NACHA-CENTS-TOTAL
004650     END-IF.
004660*------------------------------------------------------------------
004670 C010-ADD-ONE-ENTRY-CENTS-EX.
004680*------------------------------------------------------------------
004690     EXIT.
004700
004710*------------------------------------------------------------------
004720*------------------------------------------------------------------
004730 D040-BUILD-HEADER-FIELDS.
004740*        PCV0237 - PULLED OUT OF D000 SO THE INJECTION/XMLTEXT     PCV0237
004750*        SCREEN IN D050 RUNS ON THE BUILT FIELDS BEFORE THE OUTPUT PCV0237
004760*        FILE IS EVEN OPENED, SAME AS THE MT103 CONVERTER.         PCV0237
004770*------------------------------------------------------------------
004780     MOVE SPACES                 TO WK-C-VXDATE-I-YYMMDD.
004790     MOVE "N"                    TO WK-C-VXDATE-I-SET.
004800     IF  WK-NH-EFF-ENTRY-DTE NOT = ZERO
004810        MOVE WK-NH-EFF-ENTRY-DTE TO WK-C-VXDATE-I-YYMMDD
004820        MOVE "Y"                 TO WK-C-VXDATE-I-SET
004830     END-IF.
004840     CALL "TRFXDATE" USING WK-C-VXDATE-RECORD.
004850     MOVE WK-C-VXDATE-O-CCYYMMDD TO WK-ISO-REQDEXCTDT.
004860
004870     IF  WK-NH-COMPANY-NAME = SPACES
004880        MOVE C-DEFAULT-COMPANY   TO WK-ISO-INITGPTY-NM
004890                                    WK-ISO-DBTR-NM
004900     ELSE
004910        MOVE WK-NH-COMPANY-NAME  TO WK-ISO-INITGPTY-NM
004920                                    WK-ISO-DBTR-NM
004930     END-IF.
004940     IF  WK-NH-COMPANY-ID = SPACES
004950        MOVE C-DEFAULT-PMTID     TO WK-ISO-PMTINFID
004960     ELSE
004970        MOVE WK-NH-COMPANY-ID    TO WK-ISO-PMTINFID
004980     END-IF.
004990     IF  WK-NH-ORIG-DFI-ID = SPACES
005000        MOVE C-DEFAULT-ORIGDFI   TO WK-ISO-DBTRACCT-ID
005010     ELSE
005020        MOVE WK-NH-ORIG-DFI-ID   TO WK-ISO-DBTRACCT-ID
005030     END-IF.
005040     MOVE WK-NACHA-ENTRY-COUNT   TO WK-ISO-NBOFTXS.
005050     MOVE WK-NACHA-CTRLSUM       TO WK-ISO-CTRLSUM.
005060*------------------------------------------------------------------
005070 D040-BUILD-HEADER-FIELDS-EX.
005080*------------------------------------------------------------------
005090     EXIT.
005100
005110*------------------------------------------------------------------
005120 D050-SCREEN-FIELDS-FOR-INJECTION.
005130*        PCV0237 - AUDIT FINDING - THIS CONVERTER NEVER            PCV0237
005140*        CALLED TRFVSECR IN CONTENT OR XMLTEXT MODE AT ALL - EVERY PCV0237
005150*        FREE-TEXT FIELD NACHA WRITES INTO THE XML (COMPANY NAME,  PCV0237
005160*        COMPANY ID, INDIVIDUAL NAME, ADDENDA TEXT) WENT STRAIGHT  PCV0237
005170*        FROM THE 94-BYTE RECORD TO OUTPUT WITH NO SCREEN AT ALL.  PCV0237
005180*------------------------------------------------------------------
005190     PERFORM D055-SCREEN-ONE-FIELD
005200        THRU D055-SCREEN-ONE-FIELD-EX.
005210     PERFORM D060-SCREEN-ONE-TRANSACTION
005220        THRU D060-SCREEN-ONE-TRANSACTION-EX
005230        VARYING WK-NACHA-ENTRY-IDX FROM 1 BY 1
005240           UNTIL WK-NACHA-ENTRY-IDX > WK-NACHA-ENTRY-COUNT.
005250*------------------------------------------------------------------
005260 D050-SCREEN-FIELDS-FOR-INJECTION-EX.
005270*------------------------------------------------------------------
005280     EXIT.
005290
005300*------------------------------------------------------------------
005310 D055-SCREEN-ONE-FIELD.
005320*------------------------------------------------------------------
005330     MOVE "CONTENT"              TO WK-C-VVSECR-MODE.
005340     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
005350     MOVE WK-ISO-DBTR-NM         TO WK-C-VVSECR-I-TEXT(1:16).
005360     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
005370     IF  WK-C-VVSECR-IS-INVALID
005380        MOVE "N"                 TO WK-CN-SCREEN-OK-SW
005390        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
005400        GO TO D055-SCREEN-ONE-FIELD-EX
005410     END-IF.
005420     MOVE "XMLTEXT"              TO WK-C-VVSECR-MODE.
005430     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
005440     IF  WK-C-VVSECR-IS-INVALID
005450        MOVE "N"                 TO WK-CN-SCREEN-OK-SW
005460        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
005470        GO TO D055-SCREEN-ONE-FIELD-EX
005480     END-IF.
005490
005500     MOVE "CONTENT"              TO WK-C-VVSECR-MODE.
005510     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
005520     MOVE WK-ISO-PMTINFID        TO WK-C-VVSECR-I-TEXT(1:10).
005530     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
005540     IF  WK-C-VVSECR-IS-INVALID
005550        MOVE "N"                 TO WK-CN-SCREEN-OK-SW
005560        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
005570        GO TO D055-SCREEN-ONE-FIELD-EX
005580     END-IF.
005590     MOVE "XMLTEXT"              TO WK-C-VVSECR-MODE.
005600     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
005610     IF  WK-C-VVSECR-IS-INVALID
005620        MOVE "N"                 TO WK-CN-SCREEN-OK-SW
005630        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
005640     END-IF.
005650*------------------------------------------------------------------
005660 D055-SCREEN-ONE-FIELD-EX.
005670*------------------------------------------------------------------
005680     EXIT.
005690
005700*------------------------------------------------------------------
005710 D060-SCREEN-ONE-TRANSACTION.
005720*------------------------------------------------------------------
005730     MOVE "CONTENT"              TO WK-C-VVSECR-MODE.
005740     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
005750     MOVE WK-NE-INDIV-NAME(WK-NACHA-ENTRY-IDX)
005760                                 TO WK-C-VVSECR-I-TEXT(1:22).
005770     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
005780     IF  WK-C-VVSECR-IS-INVALID
005790        MOVE "N"                 TO WK-CN-SCREEN-OK-SW
005800        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
005810        GO TO D060-SCREEN-ONE-TRANSACTION-EX
005820     END-IF.
005830     MOVE "XMLTEXT"              TO WK-C-VVSECR-MODE.
005840     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
005850     IF  WK-C-VVSECR-IS-INVALID
005860        MOVE "N"                 TO WK-CN-SCREEN-OK-SW
005870        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
005880        GO TO D060-SCREEN-ONE-TRANSACTION-EX
005890     END-IF.
005900
005910     MOVE "CONTENT"              TO WK-C-VVSECR-MODE.
005920     MOVE SPACES                 TO WK-C-VVSECR-I-TEXT.
005930     MOVE WK-NE-ADDENDA-TEXT(WK-NACHA-ENTRY-IDX)
005940                                 TO WK-C-VVSECR-I-TEXT(1:80).
005950     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
005960     IF  WK-C-VVSECR-IS-INVALID
005970        MOVE "N"                 TO WK-CN-SCREEN-OK-SW
005980        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
005990        GO TO D060-SCREEN-ONE-TRANSACTION-EX
006000     END-IF.
006010     MOVE "XMLTEXT"              TO WK-C-VVSECR-MODE.
006020     CALL "TRFVSECR" USING WK-C-VVSECR-RECORD.
006030     IF  WK-C-VVSECR-IS-INVALID
006040        MOVE "N"                 TO WK-CN-SCREEN-OK-SW
006050        MOVE WK-C-VVSECR-O-REASON TO WK-CN-FAIL-REASON
006060     END-IF.
006070*------------------------------------------------------------------
006080 D060-SCREEN-ONE-TRANSACTION-EX.
006090*------------------------------------------------------------------
006100     EXIT.
006110
006120 D000-WRITE-XML-OUTPUT.
006130*------------------------------------------------------------------
006140     OPEN OUTPUT ISO-OUTPUT-FILE.
006150
006160     MOVE '<?xml version="1.0" encoding="UTF-8"?>'
006170        TO WK-ISO-XML-LINE.
006180     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
006190     MOVE '<Document><CstmrCdtTrfInitn><GrpHdr>'
006200        TO WK-ISO-XML-LINE.
006210     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
006220
006230     MOVE WK-ISO-INITGPTY-NM     TO WK-CN-ESC-SRC(1:70).
006240     PERFORM D900-ESCAPE-XML-TEXT
006250        THRU D900-ESCAPE-XML-TEXT-EX.
006260     MOVE SPACES TO WK-ISO-XML-LINE.
006270*        PCV0237 - MSGID IS THE SYNTHETIC RUN IDENTIFIER BUILT IN  PCV0237
006280*        A000-SET-RUN-TIMESTAMP, NOT PMTINFID - SEE THAT PARAGRAPH.PCV0237
006290     STRING "<MsgId>" WK-ISO-MSGID DELIMITED BY SIZE
006300            "</MsgId><CreDtTm>" WK-ISO-CREDTTM DELIMITED BY SIZE
006310            "</CreDtTm><NbOfTxs>" WK-NACHA-ENTRY-COUNT
006320            "</NbOfTxs><CtrlSum>" WK-ISO-CTRLSUM DELIMITED BY SIZE
006330            "</CtrlSum><InitgPty><Nm>" WK-CN-ESC-OUT DELIMITED BY SIZE
006340            "</Nm></InitgPty></GrpHdr>"
006350        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
006360     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
006370
006380     MOVE WK-ISO-DBTR-NM         TO WK-CN-ESC-SRC(1:70).
006390     PERFORM D900-ESCAPE-XML-TEXT
006400        THRU D900-ESCAPE-XML-TEXT-EX.
006410     MOVE SPACES TO WK-ISO-XML-LINE.
006420     STRING "<PmtInf><PmtInfId>" WK-ISO-PMTINFID DELIMITED BY SIZE
006430            "</PmtInfId><ReqdExctnDt>" WK-ISO-REQDEXCTDT
006440            "</ReqdExctnDt><Dbtr><Nm>" WK-CN-ESC-OUT DELIMITED BY SIZE
006450            "</Nm></Dbtr><DbtrAcct><Id><Othr><Id>"
006460            WK-ISO-DBTRACCT-ID DELIMITED BY SIZE
006470            "</Id></Othr></Id></DbtrAcct>"
006480        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
006490     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
006500
006510     PERFORM D100-WRITE-ONE-TRANSACTION
006520        THRU D100-WRITE-ONE-TRANSACTION-EX
006530        VARYING WK-NACHA-ENTRY-IDX FROM 1 BY 1
006540           UNTIL WK-NACHA-ENTRY-IDX > WK-NACHA-ENTRY-COUNT.
006550
006560     MOVE "</PmtInf></CstmrCdtTrfInitn></Document>"
006570        TO WK-ISO-XML-LINE.
006580     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
006590     CLOSE ISO-OUTPUT-FILE.
006600*------------------------------------------------------------------
006610 D099-WRITE-XML-OUTPUT-EX.
006620*------------------------------------------------------------------
006630     EXIT.
006640
006650*------------------------------------------------------------------
006660 D100-WRITE-ONE-TRANSACTION.
006670*------------------------------------------------------------------
006680     COMPUTE WK-CN-SEQ-NO = WK-NACHA-ENTRY-IDX.
006690     IF  WK-NE-TRACE-NO(WK-NACHA-ENTRY-IDX) = SPACES
006700        MOVE WK-CN-SEQ-NO        TO WK-CN-SEQ-EDIT
006710        STRING C-E2E-PREFIX DELIMITED BY SIZE
006720               WK-CN-SEQ-EDIT DELIMITED BY SIZE
006730           INTO WK-CN-TXN-E2EID
006740     ELSE
006750        MOVE WK-NE-TRACE-NO(WK-NACHA-ENTRY-IDX) TO WK-CN-TXN-E2EID
006760     END-IF.
006770
006780     MOVE WK-NE-AMOUNT-CENTS(WK-NACHA-ENTRY-IDX) TO WK-CN-AMT-DIGITS.
006790     IF  WK-CN-AMT-DIGITS IS NUMERIC
006800        COMPUTE WK-CN-DECIMAL-V9V = WK-CN-AMT-CENTS-N / 100
006810        STRING WK-CN-DEC-WHOLE DELIMITED BY SIZE
006820               "." DELIMITED BY SIZE
006830               WK-CN-DEC-FRAC DELIMITED BY SIZE
006840           INTO WK-CN-TXN-AMT
006850     ELSE
006860        MOVE "0.00"              TO WK-CN-TXN-AMT
006870     END-IF.
006880
006890     IF  WK-NE-INDIV-NAME(WK-NACHA-ENTRY-IDX) = SPACES
006900        MOVE C-DEFAULT-CDTR      TO WK-CN-TXN-CDTR-NM
006910     ELSE
006920        MOVE WK-NE-INDIV-NAME(WK-NACHA-ENTRY-IDX) TO WK-CN-TXN-CDTR-NM
006930     END-IF.
006940
006950     IF  WK-NE-DFI-ACCT-NO(WK-NACHA-ENTRY-IDX) = SPACES
006960        MOVE C-DEFAULT-ACCTID    TO WK-CN-TXN-ACCTID
006970     ELSE
006980        MOVE WK-NE-DFI-ACCT-NO(WK-NACHA-ENTRY-IDX) TO WK-CN-TXN-ACCTID
006990     END-IF.
007000
007010     MOVE "N"                    TO WK-CN-TXN-RMT-SET.
007020     MOVE SPACES                 TO WK-CN-TXN-RMT.
007030     IF  WK-NE-ADDENDA-TEXT(WK-NACHA-ENTRY-IDX) NOT = SPACES
007040        MOVE WK-NE-ADDENDA-TEXT(WK-NACHA-ENTRY-IDX)
007050           TO WK-CN-TXN-RMT(1:80)
007060        MOVE "Y"                 TO WK-CN-TXN-RMT-SET
007070     END-IF.
007080
007090     MOVE SPACES TO WK-ISO-XML-LINE.
007100     STRING "<CdtTrfTxInf><PmtId><EndToEndId>"
007110            WK-CN-TXN-E2EID DELIMITED BY SIZE
007120            "</EndToEndId></PmtId><Amt><InstdAmt Ccy=""USD"">"
007130            WK-CN-TXN-AMT DELIMITED BY SIZE
007140            "</InstdAmt></Amt>"
007150        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
007160     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007170
007180     MOVE WK-CN-TXN-CDTR-NM      TO WK-CN-ESC-SRC(1:70).
007190     PERFORM D900-ESCAPE-XML-TEXT
007200        THRU D900-ESCAPE-XML-TEXT-EX.
007210     MOVE SPACES TO WK-ISO-XML-LINE.
007220     STRING "<Cdtr><Nm>" WK-CN-ESC-OUT DELIMITED BY SIZE
007230            "</Nm></Cdtr><CdtrAcct><Id><Othr><Id>"
007240            WK-CN-TXN-ACCTID DELIMITED BY SIZE
007250            "</Id></Othr></Id></CdtrAcct>"
007260        DELIMITED BY SIZE INTO WK-ISO-XML-LINE.
007270     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007280
007290     IF  WK-CN-TXN-RMT-PRESENT
007300        MOVE WK-CN-TXN-RMT       TO WK-CN-ESC-SRC
007310        PERFORM D900-ESCAPE-XML-TEXT
007320           THRU D900-ESCAPE-XML-TEXT-EX
007330        MOVE SPACES TO WK-ISO-XML-LINE
007340        STRING "<RmtInf><Ustrd>" WK-CN-ESC-OUT DELIMITED BY SIZE
007350               "</Ustrd></RmtInf>"
007360           DELIMITED BY SIZE INTO WK-ISO-XML-LINE
007370        WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE
007380     END-IF.
007390
007400     MOVE "</CdtTrfTxInf>"       TO WK-ISO-XML-LINE.
007410     WRITE WK-ISO-OUTPUT-LINE FROM WK-ISO-XML-LINE.
007420*------------------------------------------------------------------
007430 D100-WRITE-ONE-TRANSACTION-EX.
007440*------------------------------------------------------------------
007450     EXIT.
007460
007470*------------------------------------------------------------------
007480 D900-ESCAPE-XML-TEXT.
007490*------------------------------------------------------------------
007500*        REPLACES &, <, >, ", ' WITH THEIR XML ENTITIES.  THIS
007510*        CONVERTER BUILDS ITS XML BY CONCATENATION RATHER THAN A
007520*        STREAMING WRITER, SO IT DOES ITS OWN ESCAPING.
007530     MOVE SPACES                 TO WK-CN-ESC-OUT.
007540     MOVE ZERO                   TO WK-CN-ESC-POS
007550                                     WK-CN-ESC-SRC-LEN.
007560     INSPECT WK-CN-ESC-SRC TALLYING WK-CN-ESC-SRC-LEN
007570        FOR CHARACTERS BEFORE SPACE.
007580     IF  WK-CN-ESC-SRC-LEN = 0
007590        GO TO D900-ESCAPE-XML-TEXT-EX
007600     END-IF.
007610     PERFORM D905-ESCAPE-ONE-CHAR
007620        THRU D905-ESCAPE-ONE-CHAR-EX
007630        VARYING WK-CN-ESC-POS FROM 1 BY 1
007640           UNTIL WK-CN-ESC-POS > WK-CN-ESC-SRC-LEN.
007650*------------------------------------------------------------------
007660 D900-ESCAPE-XML-TEXT-EX.
007670*------------------------------------------------------------------
007680     EXIT.
007690
007700*------------------------------------------------------------------
007710 D905-ESCAPE-ONE-CHAR.
007720*------------------------------------------------------------------
007730     EVALUATE WK-CN-ESC-SRC(WK-CN-ESC-POS:1)
007740        WHEN "&"
007750           STRING WK-CN-ESC-OUT DELIMITED BY SPACE
007760                  "&amp;" DELIMITED BY SIZE
007770              INTO WK-CN-ESC-OUT
007780        WHEN "<"
007790           STRING WK-CN-ESC-OUT DELIMITED BY SPACE
007800                  "&lt;" DELIMITED BY SIZE
007810              INTO WK-CN-ESC-OUT
007820        WHEN ">"
007830           STRING WK-CN-ESC-OUT DELIMITED BY SPACE
007840                  "&gt;" DELIMITED BY SIZE
007850              INTO WK-CN-ESC-OUT
007860        WHEN '"'
007870           STRING WK-CN-ESC-OUT DELIMITED BY SPACE
007880                  "&quot;" DELIMITED BY SIZE
007890              INTO WK-CN-ESC-OUT
007900        WHEN "'"
007910           STRING WK-CN-ESC-OUT DELIMITED BY SPACE
007920                  "&apos;" DELIMITED BY SIZE
007930              INTO WK-CN-ESC-OUT
007940        WHEN OTHER
007950           STRING WK-CN-ESC-OUT DELIMITED BY SPACE
007960                  WK-CN-ESC-SRC(WK-CN-ESC-POS:1) DELIMITED BY SIZE
007970              INTO WK-CN-ESC-OUT
007980     END-EVALUATE.
007990*------------------------------------------------------------------
008000 D905-ESCAPE-ONE-CHAR-EX.
008010*------------------------------------------------------------------
008020     EXIT.
008030
008040*------------------------------------------------------------------
008050 F000-SET-SUCCESS.
008060*------------------------------------------------------------------
008070     MOVE WK-NACHA-ENTRY-COUNT   TO WK-C-VCVN94-O-RECCNT.
008080     MOVE "00"                   TO WK-C-VCVN94-O-RETCODE.
008090     MOVE SPACES                 TO WK-C-VCVN94-O-ERRMSG.
008100*------------------------------------------------------------------
008110 F099-SET-SUCCESS-EX.
008120*------------------------------------------------------------------
008130     EXIT.
008140
008150*------------------------------------------------------------------
008160 Y900-ABNORMAL-TERMINATION.
008170*------------------------------------------------------------------
008180     MOVE ZERO                   TO WK-C-VCVN94-O-RECCNT.
008190     MOVE "08"                   TO WK-C-VCVN94-O-RETCODE.
008200     MOVE SPACES                 TO WK-C-VXERRM-I-RAWMSG.
008210     MOVE WK-CN-FAIL-REASON      TO WK-C-VXERRM-I-RAWMSG.
008220     CALL "TRFXERRM" USING WK-C-VXERRM-RECORD.
008230     MOVE WK-C-VXERRM-O-CLNMSG   TO WK-C-VCVN94-O-ERRMSG.
008240*------------------------------------------------------------------
008250 Y999-ABNORMAL-TERMINATION-EX.
008260*------------------------------------------------------------------
008270     EXIT.
008280
008290*------------------------------------------------------------------
008300 Z000-END-PROGRAM-ROUTINE.
008310*------------------------------------------------------------------
008320     CONTINUE.
008330
008340*------------------------------------------------------------------
008350 Z099-END-PROGRAM-ROUTINE-EX.
008360*------------------------------------------------------------------
008370     EXIT.
008380
008390******************************************************************
008400*************** END OF PROGRAM SOURCE - TRFCVN94 ***************
008410******************************************************************
