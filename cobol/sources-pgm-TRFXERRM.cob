000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXERRM.
000500 AUTHOR.         TAN SEE HWA.
000600 INSTALLATION.   ACCENTURE - CASH MANAGEMENT.
000700 DATE-WRITTEN.   19 JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORIZED USERS ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE SANITIZES A RAW ERROR MESSAGE BEFORE
001200*               IT IS RETURNED TO THE CALLER OF THE FORMAT
001300*               CONVERTER.  IT STRIPS FILESYSTEM PATHS (WINDOWS
001400*               AND UNIX STYLE), IPV4 ADDRESSES, STACK-TRACE
001410*               FRAME LINES, "CAUSED BY" CHAINS AND ANY TEXT
001420*               STARTING WITH PASSWORD OR TOKEN, REPLACING EACH
001430*               WITH A PLACEHOLDER TAG.  IF SANITIZING EMPTIES
001440*               THE MESSAGE A GENERIC MESSAGE IS SUBSTITUTED.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300*|DATE      |INIT  |TAG      |DESCRIPTION                       |
002400*----------------------------------------------------------------
002500* 19/06/1991  TSEEHW PCV0108  E-REQUEST# 88231                    PCV0108 
002600*                             - CASH MGMT LEGACY FORMAT CONVERTER PCV0108 
002700*                             - INITIAL VERSION.                  PCV0108 
002800*----------------------------------------------------------------
002810* 21/01/1999  TSEEHW PCV0209  E-REQUEST# 91004                    PCV0209 
002820*                             - YEAR 2000 REMEDIATION REVIEW -    PCV0209 
002830*                               SCANNED FOR HARD-CODED 2-DIGIT    PCV0209 
002840*                               CENTURY ASSUMPTIONS; NONE FOUND   PCV0209 
002850*                               IN THIS ROUTINE. SIGNED OFF AS    PCV0209 
002860*                               YEAR-2000 COMPLIANT.              PCV0209
002870*----------------------------------------------------------------
002880* 02/05/2003  TSEEHW PCV0235  E-REQUEST# 95217                    PCV0235
002882*                             - AUDIT FINDING - STACK-TRACE FRAME  PCV0235
002884*                               LINES WERE NOT STRIPPED UNLESS A   PCV0235
002886*                               "CAUSED BY" CHAIN WAS ALSO         PCV0235
002888*                               PRESENT.  ADDED A350 TO BLANK      PCV0235
002890*                               FRAME MARKER LINES ON THEIR OWN.   PCV0235
002892*----------------------------------------------------------------
002900*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200***************
004300 DATA DIVISION.
004400***************
004500 FILE SECTION.
004600
004700*************************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                  PIC X(24) VALUE
005100     "** PROGRAM TRFXERRM **".
005200
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400     COPY TRFCMWS.
005600
005700 01  WK-X-WORK-AREA.
005800     05  WK-X-WORK-MSG       PIC X(200) VALUE SPACES.
005900     05  WK-X-SCAN-POS       PIC 9(03) COMP-3 VALUE ZERO.
006000     05  WK-X-FOUND-POS      PIC 9(03) COMP-3 VALUE ZERO.
006100     05  WK-X-SEGMENT-LEN    PIC 9(03) COMP-3 VALUE ZERO.
006200     05  WK-X-CHAR-ONE       PIC X(01) VALUE SPACE.
006300     05  WK-X-CHANGED-SW     PIC X(01) VALUE "N".
006400         88  WK-X-MSG-CHANGED        VALUE "Y".
006450     05  FILLER              PIC X(02).
006500
006600 01  WK-X-UPPER-VIEW.
006700     05  WK-X-UPPER-MSG      PIC X(200) VALUE SPACES.
006750     05  FILLER              PIC X(02).
006800 01  WK-X-UPPER-TABLE REDEFINES WK-X-UPPER-VIEW.
006900     05  WK-X-UPPER-CHAR     PIC X(01) OCCURS 200 TIMES.
007000 01  WK-X-WORK-TABLE REDEFINES WK-X-WORK-AREA.
007100     05  WK-X-WORK-CHAR      PIC X(01) OCCURS 200 TIMES.
007200     05  FILLER              PIC X(11).
007300
007400 01  WK-X-LITERALS.
007500     05  C-PLACEHOLDER-PATH  PIC X(11) VALUE "[FILEPATH]".
007600     05  C-PLACEHOLDER-IP    PIC X(11) VALUE "[IPADDR]  ".
007700     05  C-PLACEHOLDER-SENS  PIC X(11) VALUE "[REDACTED]".
007800     05  C-GENERIC-ERROR     PIC X(30) VALUE
007900         "A PROCESSING ERROR OCCURRED".
008000     05  C-UNKNOWN-ERROR     PIC X(30) VALUE
008100         "AN UNKNOWN ERROR OCCURRED".
008105     05  FILLER              PIC X(02).
008110*        CHARACTER VIEW KEPT FROM WHEN THIS PARAGRAPH USED TO
008120*        SCAN THE LITERAL TABLE BYTE BY BYTE LOOKING FOR THE
008130*        OLD "***" PLACEHOLDER MARKER.  NOT EXERCISED NOW THAT
008140*        THE PLACEHOLDERS ARE FIXED-WIDTH, BUT LEFT IN PLACE.
008150 01  WK-X-LITERALS-CHARS REDEFINES WK-X-LITERALS.
008160     05  WK-X-LIT-CHAR       PIC X(01) OCCURS 93 TIMES.
008200
008300****************
008400 LINKAGE SECTION.
008500****************
008600     COPY VXERRM.
008700
008800         EJECT
008900****************************************
009000 PROCEDURE DIVISION USING WK-C-VXERRM-RECORD.
009100****************************************
009200 MAIN-MODULE.
009300     PERFORM A000-MAIN-PROCESSING
009400        THRU A099-MAIN-PROCESSING-EX.
009500     PERFORM Z000-END-PROGRAM-ROUTINE
009600        THRU Z099-END-PROGRAM-ROUTINE-EX.
009700     GOBACK.
009800
009900*------------------------------------------------------------------
010000 A000-MAIN-PROCESSING.
010100*------------------------------------------------------------------
010200     MOVE SPACES              TO WK-X-WORK-AREA
010300                                  WK-C-VXERRM-O-CLNMSG.
010400     MOVE "N"                 TO WK-X-CHANGED-SW.
010500     MOVE WK-C-VXERRM-I-RAWMSG TO WK-X-WORK-MSG.
010600
010700     IF  WK-X-WORK-MSG = SPACES
010800        MOVE C-UNKNOWN-ERROR  TO WK-C-VXERRM-O-CLNMSG
010900        GO TO A099-MAIN-PROCESSING-EX
011000     END-IF.
011100
011200     PERFORM A100-STRIP-FILE-PATHS
011300        THRU A100-STRIP-FILE-PATHS-EX.
011400     PERFORM A200-STRIP-IP-ADDRESSES
011500        THRU A200-STRIP-IP-ADDRESSES-EX.
011600     PERFORM A300-STRIP-SENSITIVE-WORDS
011700        THRU A300-STRIP-SENSITIVE-WORDS-EX.
011750     PERFORM A350-STRIP-STACK-FRAMES
011760        THRU A350-STRIP-STACK-FRAMES-EX.
011800     PERFORM A400-STRIP-STACK-CHAINS
011900        THRU A400-STRIP-STACK-CHAINS-EX.
012000
012100     IF  WK-X-WORK-MSG = SPACES
012200        MOVE C-GENERIC-ERROR  TO WK-C-VXERRM-O-CLNMSG
012300     ELSE
012400        MOVE WK-X-WORK-MSG    TO WK-C-VXERRM-O-CLNMSG
012500     END-IF.
012600
012700*------------------------------------------------------------------
012800 A099-MAIN-PROCESSING-EX.
012900*------------------------------------------------------------------
013000     EXIT.
013100
013200*------------------------------------------------------------------
013300 A100-STRIP-FILE-PATHS.
013400*------------------------------------------------------------------
013500*        A UNIX-STYLE SEGMENT STARTS WITH "/" AND RUNS TO THE
013600*        NEXT SPACE; A WINDOWS-STYLE SEGMENT IS A DRIVE LETTER
013700*        FOLLOWED BY ":\" AND RUNS TO THE NEXT SPACE.
013800     PERFORM A105-TEST-ONE-POSITION
013900        THRU A105-TEST-ONE-POSITION-EX
014000        VARYING WK-X-SCAN-POS FROM 1 BY 1
014100           UNTIL WK-X-SCAN-POS > 198.
014700 A100-STRIP-FILE-PATHS-EX.
014800     EXIT.
014900
014910*------------------------------------------------------------------
014920 A105-TEST-ONE-POSITION.
014930*------------------------------------------------------------------
014940     IF  WK-X-WORK-CHAR(WK-X-SCAN-POS) = "/"
014950           OR (WK-X-WORK-CHAR(WK-X-SCAN-POS + 1) = ":"
014960           AND WK-X-WORK-CHAR(WK-X-SCAN-POS + 2) = "\")
014970        PERFORM A110-BLANK-ONE-SEGMENT
014980           THRU A110-BLANK-ONE-SEGMENT-EX
014990     END-IF.
015000*------------------------------------------------------------------
015010 A105-TEST-ONE-POSITION-EX.
015020*------------------------------------------------------------------
015030     EXIT.
015040
015050*------------------------------------------------------------------
015100 A110-BLANK-ONE-SEGMENT.
015200*------------------------------------------------------------------
015300     MOVE WK-X-SCAN-POS       TO WK-X-FOUND-POS.
015400     MOVE ZERO                TO WK-X-SEGMENT-LEN.
015500     PERFORM A115-COUNT-ONE-CHAR
015600        THRU A115-COUNT-ONE-CHAR-EX
015700        UNTIL WK-X-FOUND-POS + WK-X-SEGMENT-LEN > 200
015800           OR WK-X-WORK-CHAR(WK-X-FOUND-POS + WK-X-SEGMENT-LEN)
015900              = SPACE.
015910     IF  WK-X-SEGMENT-LEN > 2
016100        MOVE SPACES TO WK-X-WORK-MSG(WK-X-FOUND-POS:
016200                                     WK-X-SEGMENT-LEN)
016300        STRING C-PLACEHOLDER-PATH DELIMITED BY SIZE
016400           INTO WK-X-WORK-MSG(WK-X-FOUND-POS:11)
016500        MOVE "Y" TO WK-X-CHANGED-SW
016600     END-IF.
016700 A110-BLANK-ONE-SEGMENT-EX.
016800     EXIT.
016900
016910*------------------------------------------------------------------
016920 A115-COUNT-ONE-CHAR.
016930*------------------------------------------------------------------
016940     ADD 1 TO WK-X-SEGMENT-LEN.
016950*------------------------------------------------------------------
016960 A115-COUNT-ONE-CHAR-EX.
016970*------------------------------------------------------------------
016980     EXIT.
016990
017000*------------------------------------------------------------------
017100 A200-STRIP-IP-ADDRESSES.
017200*------------------------------------------------------------------
017300*        A SIMPLIFIED IPV4 CHECK - THREE EMBEDDED DOTS AMONG
017400*        DIGIT GROUPS WITHIN A SINGLE BLANK-DELIMITED SEGMENT.
017500     PERFORM A205-TEST-ONE-POSITION
017600        THRU A205-TEST-ONE-POSITION-EX
017700        VARYING WK-X-SCAN-POS FROM 1 BY 1
017800           UNTIL WK-X-SCAN-POS > 190.
018300 A200-STRIP-IP-ADDRESSES-EX.
018400     EXIT.
018410
018420*------------------------------------------------------------------
018430 A205-TEST-ONE-POSITION.
018440*------------------------------------------------------------------
018450     IF  WK-X-WORK-CHAR(WK-X-SCAN-POS) IS NUMERIC
018460           AND WK-X-WORK-CHAR(WK-X-SCAN-POS + 3) = "."
018470        PERFORM A210-BLANK-ONE-SEGMENT
018480           THRU A210-BLANK-ONE-SEGMENT-EX
018490     END-IF.
018491*------------------------------------------------------------------
018492 A205-TEST-ONE-POSITION-EX.
018493*------------------------------------------------------------------
018494     EXIT.
018495
018500*------------------------------------------------------------------
018700 A210-BLANK-ONE-SEGMENT.
018800*------------------------------------------------------------------
018900     MOVE WK-X-SCAN-POS       TO WK-X-FOUND-POS.
019000     MOVE ZERO                TO WK-X-SEGMENT-LEN.
019100     PERFORM A115-COUNT-ONE-CHAR
019200        THRU A115-COUNT-ONE-CHAR-EX
019300        UNTIL WK-X-FOUND-POS + WK-X-SEGMENT-LEN > 200
019400           OR WK-X-WORK-CHAR(WK-X-FOUND-POS + WK-X-SEGMENT-LEN)
019500              = SPACE.
019600     IF  WK-X-SEGMENT-LEN > 6
019700        MOVE SPACES TO WK-X-WORK-MSG(WK-X-FOUND-POS:
019800                                     WK-X-SEGMENT-LEN)
019900        STRING C-PLACEHOLDER-IP DELIMITED BY SIZE
020000           INTO WK-X-WORK-MSG(WK-X-FOUND-POS:11)
020100        MOVE "Y" TO WK-X-CHANGED-SW
020200     END-IF.
020300 A210-BLANK-ONE-SEGMENT-EX.
020400     EXIT.
020500
020600*------------------------------------------------------------------
020700 A300-STRIP-SENSITIVE-WORDS.
020800*------------------------------------------------------------------
020900*        ANY SUBSTRING STARTING WITH PASSWORD OR TOKEN, CASE
021000*        INSENSITIVE, IS BLANKED TO THE END OF THAT SEGMENT.
021100     MOVE WK-X-WORK-MSG       TO WK-X-UPPER-MSG.
021200     INSPECT WK-X-UPPER-MSG CONVERTING
021300        "abcdefghijklmnopqrstuvwxyz" TO
021400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021500
021600     MOVE ZERO TO WK-X-FOUND-POS.
021700     INSPECT WK-X-UPPER-MSG TALLYING WK-X-FOUND-POS
021800        FOR CHARACTERS BEFORE "PASSWORD".
021900     IF  WK-X-FOUND-POS < 191
022000           AND WK-X-UPPER-MSG(WK-X-FOUND-POS + 1:8) = "PASSWORD"
022100        ADD 1 TO WK-X-FOUND-POS
022200        PERFORM A310-BLANK-TO-END
022300           THRU A310-BLANK-TO-END-EX
022400     END-IF.
022500
022600     MOVE ZERO TO WK-X-FOUND-POS.
022700     INSPECT WK-X-UPPER-MSG TALLYING WK-X-FOUND-POS
022800        FOR CHARACTERS BEFORE "TOKEN".
022900     IF  WK-X-FOUND-POS < 194
023000           AND WK-X-UPPER-MSG(WK-X-FOUND-POS + 1:5) = "TOKEN"
023100        ADD 1 TO WK-X-FOUND-POS
023200        PERFORM A310-BLANK-TO-END
023300           THRU A310-BLANK-TO-END-EX
023400     END-IF.
023500 A300-STRIP-SENSITIVE-WORDS-EX.
023600     EXIT.
023700
023800*------------------------------------------------------------------
023900 A310-BLANK-TO-END.
024000*------------------------------------------------------------------
024100     MOVE WK-X-FOUND-POS      TO WK-X-SEGMENT-LEN.
024200     COMPUTE WK-X-SEGMENT-LEN = 201 - WK-X-FOUND-POS.
024300     MOVE SPACES TO WK-X-WORK-MSG(WK-X-FOUND-POS:WK-X-SEGMENT-LEN).
024400     STRING C-PLACEHOLDER-SENS DELIMITED BY SIZE
024500        INTO WK-X-WORK-MSG(WK-X-FOUND-POS:11).
024600     MOVE "Y" TO WK-X-CHANGED-SW.
024700 A310-BLANK-TO-END-EX.
024800     EXIT.
024900
024905*------------------------------------------------------------------
024910 A350-STRIP-STACK-FRAMES.
024915*------------------------------------------------------------------
024920*        PCV0235 - E-REQUEST# 95217 - A TRACE-FRAME LINE CARRIES    PCV0235
024925*        ITS OWN "AT " MARKER, SEPARATE FROM THE "CAUSED BY"        PCV0235
024930*        NESTED-EXCEPTION CHAIN HANDLED BELOW IN A400 - A MESSAGE   PCV0235
024935*        CAN CARRY FRAME NOISE WITH NO NESTED EXCEPTION AT ALL,     PCV0235
024940*        SO THIS RUNS AS ITS OWN STEP.                              PCV0235
024950     MOVE WK-X-WORK-MSG       TO WK-X-UPPER-MSG.
024951     INSPECT WK-X-UPPER-MSG CONVERTING
024952        "abcdefghijklmnopqrstuvwxyz" TO
024953        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024954     MOVE ZERO TO WK-X-FOUND-POS.
024955     INSPECT WK-X-UPPER-MSG TALLYING WK-X-FOUND-POS
024956        FOR CHARACTERS BEFORE "  AT ".
024957     IF  WK-X-FOUND-POS < 196
024958           AND WK-X-UPPER-MSG(WK-X-FOUND-POS + 1:5) = "  AT "
024959        ADD 3 TO WK-X-FOUND-POS
024960        MOVE SPACES TO WK-X-WORK-MSG(WK-X-FOUND-POS:
024970                                     201 - WK-X-FOUND-POS)
024980        MOVE "Y" TO WK-X-CHANGED-SW
024985     END-IF.
024990*------------------------------------------------------------------
024992 A350-STRIP-STACK-FRAMES-EX.
024994*------------------------------------------------------------------
024996     EXIT.
024998
025000*------------------------------------------------------------------
025100 A400-STRIP-STACK-CHAINS.
025200*------------------------------------------------------------------
025300*        "CAUSED BY" MARKS A NESTED-EXCEPTION CHAIN - EVERYTHING
025400*        FROM THAT POINT ON IS INTERNAL DIAGNOSTIC NOISE.
025500     MOVE WK-X-WORK-MSG       TO WK-X-UPPER-MSG.
025600     INSPECT WK-X-UPPER-MSG CONVERTING
025700        "abcdefghijklmnopqrstuvwxyz" TO
025800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025900     MOVE ZERO TO WK-X-FOUND-POS.
026000     INSPECT WK-X-UPPER-MSG TALLYING WK-X-FOUND-POS
026100        FOR CHARACTERS BEFORE "CAUSED BY".
026200     IF  WK-X-FOUND-POS < 192
026300           AND WK-X-UPPER-MSG(WK-X-FOUND-POS + 1:9) = "CAUSED BY"
026400        ADD 1 TO WK-X-FOUND-POS
026500        MOVE SPACES TO WK-X-WORK-MSG(WK-X-FOUND-POS:
026600                                     201 - WK-X-FOUND-POS)
026700        MOVE "Y" TO WK-X-CHANGED-SW
026800     END-IF.
026900 A400-STRIP-STACK-CHAINS-EX.
027000     EXIT.
027100
027200*------------------------------------------------------------------
027300 Z000-END-PROGRAM-ROUTINE.
027400*------------------------------------------------------------------
027500     CONTINUE.
027600
027700*------------------------------------------------------------------
027800 Z099-END-PROGRAM-ROUTINE-EX.
027900*------------------------------------------------------------------
028000     EXIT.
028100
028200******************************************************************
028300*************** END OF PROGRAM SOURCE - TRFXERRM ***************
028400******************************************************************
