000100********************************************************************
000200*    COPYBOOK      : VXERRM                                        *
000300*    DESCRIPTION   : LINKAGE RECORD FOR CALL "TRFXERRM" - THE      *
000400*                    ERROR-MESSAGE SANITIZING UTILITY ROUTINE.     *
000500********************************************************************
000600* HISTORY OF MODIFICATION:                                        *
000700*------------------------------------------------------------------
000800* PCV0108 - TSEEHW - 19/06/1991 - E-REQUEST# 88231               *
000900*                    - CASH MGMT LEGACY FORMAT CONVERTER - P1     *
001000*                    - INITIAL VERSION.                          *
001100*------------------------------------------------------------------
001200*
001300   01  WK-C-VXERRM-RECORD.
001400       05  WK-C-VXERRM-I-RAWMSG        PIC X(200).
001500       05  WK-C-VXERRM-O-CLNMSG        PIC X(100).
001600       05  FILLER                      PIC X(10).
