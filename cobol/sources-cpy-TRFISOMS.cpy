000100********************************************************************
000200*    COPYBOOK      : TRFISOMS                                      *
000300*    DESCRIPTION   : WORKING STORAGE VIEW OF THE ISO 20022         *
000400*                    PAIN.001.001.03 CUSTOMER CREDIT TRANSFER      *
000500*                    FIELDS TO BE EMITTED BY THE FORMAT CONVERTER. *
000600*                    POPULATED BY TRFCVM10/TRFCVN94 BEFORE THE     *
000700*                    XML DOCUMENT IS BUILT AND WRITTEN.            *
000800********************************************************************
000900* HISTORY OF MODIFICATION:                                        *
001000*------------------------------------------------------------------
001100* PCV0103 - RPILLA - 12/05/1989 - E-REQUEST# 88104               *
001200*                    - CASH MGMT LEGACY FORMAT CONVERTER - P1     *
001300*                    - INITIAL VERSION.                          *
001400*------------------------------------------------------------------
001500*
001600   01  WK-ISO-GRPHDR.
001700       05  WK-ISO-MSGID            PIC X(35) VALUE SPACES.
001800       05  WK-ISO-CREDTTM          PIC X(19) VALUE SPACES.
001900       05  WK-ISO-NBOFTXS          PIC 9(07) COMP-3 VALUE ZERO.
002000       05  WK-ISO-CTRLSUM          PIC X(18) VALUE SPACES.
002100       05  WK-ISO-INITGPTY-NM      PIC X(70) VALUE SPACES.
002200       05  FILLER                  PIC X(10).
002300*
002400   01  WK-ISO-PMTINF.
002500       05  WK-ISO-PMTINFID         PIC X(35) VALUE SPACES.
002600       05  WK-ISO-REQDEXCTDT       PIC X(10) VALUE SPACES.
002700       05  WK-ISO-DBTR-NM          PIC X(70) VALUE SPACES.
002800       05  WK-ISO-DBTRACCT-ID      PIC X(34) VALUE SPACES.
002900       05  FILLER                  PIC X(10).
003000*
003100   01  WK-ISO-CDTTRFTXINF.
003200       05  WK-ISO-E2EID            PIC X(35) VALUE SPACES.
003300       05  WK-ISO-INSTDAMT-CCY     PIC X(03) VALUE "USD".
003400       05  WK-ISO-INSTDAMT         PIC X(18) VALUE SPACES.
003500       05  WK-ISO-CDTR-NM          PIC X(70) VALUE SPACES.
003600       05  WK-ISO-CDTRACCT-ID      PIC X(34) VALUE SPACES.
003700       05  WK-ISO-RMTINF-USTRD     PIC X(140) VALUE SPACES.
003800       05  WK-ISO-RMTINF-SET       PIC X(01) VALUE "N".
003900           88  WK-ISO-RMTINF-PRESENT       VALUE "Y".
004000       05  FILLER                  PIC X(20).
004100*
004200   01  WK-ISO-XML-LINE-GROUP.
004300       05  WK-ISO-XML-LINE         PIC X(250) VALUE SPACES.
004400       05  FILLER                  PIC X(10).
