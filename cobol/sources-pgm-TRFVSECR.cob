000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVSECR.
000500 AUTHOR.         RAJESH PILLAI.
000600 INSTALLATION.   ACCENTURE - CASH MANAGEMENT.
000700 DATE-WRITTEN.   12 MAY 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORIZED USERS ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE IS THE SINGLE SHARED VALIDATION
001200*               CALL FOR THE ISO 20022 FORMAT CONVERTERS - PATH
001300*               SAFETY, FILE-SHAPE LIMITS, CONTENT-INJECTION
001400*               SCREENING, XML TEXT-CONTENT (LENGTH AND CONTROL-
001410*               CHARACTER) AND XML ELEMENT-NAME CHECKS.  THE
001420*               OPTION SWITCH IN WK-C-VVSECR-MODE SELECTS THE
001430*               VALIDATION PERFORMED, THE SAME WAY VGLAC IS
001440*               DRIVEN BY ITS OWN OPTION SWITCH.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*|DATE      |INIT  |TAG      |DESCRIPTION                       |
002300*----------------------------------------------------------------
002400* 12/05/1989  RPILLA PCV0106  CASH MGMT LEGACY FORMAT CONVERTER   PCV0106 
002500*                             - INITIAL VERSION.                  PCV0106 
002600*----------------------------------------------------------------
002700* 15/12/1998  RPILLA PCV0202  E-REQUEST# 91004                    PCV0202 
002800*                             - YEAR 2000 REMEDIATION REVIEW -    PCV0202 
002900*                               NO DATE FIELDS PROCESSED BY THIS  PCV0202 
003000*                               ROUTINE; SIGNED OFF AS COMPLIANT. PCV0202 
003100*----------------------------------------------------------------
003200* 14/03/2002  TSEEHW PCV0230  E-REQUEST# 94410                    PCV0230 
003300*                             - Command-injection marker "$("     PCV0230 
003400*                               must be tested case-sensitively;  PCV0230 
003500*                               all other markers case-insensitive PCV0230
003600*----------------------------------------------------------------
003620* 02/05/2003  TSEEHW PCV0234  E-REQUEST# 95217                    PCV0234
003640*                             - AUDIT FINDING - TABLE COVERED      PCV0234
003660*                               ONLY THE SQL/SCRIPT MARKERS.       PCV0234
003680*                               ADDED CMD.EXE, /BIN/SH AND         PCV0234
003690*                               POWERSHELL SO ALL COMMAND-SHELL    PCV0234
003691*                               MARKERS ARE ACTUALLY SCREENED.     PCV0234
003692*----------------------------------------------------------------
003693* 02/05/2003  TSEEHW PCV0236  E-REQUEST# 95217                    PCV0236
003694*                             - AUDIT FINDING - C-MAX-TEXT-LEN      PCV0236
003695*                               (10,000) WAS NEVER WIRED INTO A     PCV0236
003696*                               LENGTH COMPARISON, AND THE TEXT     PCV0236
003697*                               BUFFER WAS STUBBED AT 1000 BYTES.   PCV0236
003698*                               WIDENED THE BUFFER (SEE VVSECR      PCV0236
003699*                               COPYBOOK) AND ADDED F010/F015 TO    PCV0236
003700*                               ACTUALLY ENFORCE THE CEILING.       PCV0236
003701*----------------------------------------------------------------
003702*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                  PIC X(24) VALUE
005900     "** PROGRAM TRFVSECR **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200     COPY TRFCMWS.
006400
006500 01  WK-V-WORK-AREA.
006600     05  WK-V-UPPER-TEXT     PIC X(10000) VALUE SPACES.
006700     05  WK-V-SCAN-POS       PIC 9(05) COMP-3 VALUE ZERO.
006800     05  WK-V-CHAR-POS       PIC 9(05) COMP-3 VALUE ZERO.
006900     05  WK-V-TEXT-LEN       PIC 9(05) COMP-3 VALUE ZERO.
007000     05  WK-V-DOTDOT-CNT     PIC 9(03) COMP-3 VALUE ZERO.
007050     05  FILLER              PIC X(03).
007100
007200 01  WK-V-UPPER-TABLE REDEFINES WK-V-WORK-AREA.
007300     05  WK-V-UPPER-CHAR     PIC X(01) OCCURS 10000 TIMES.
007400     05  FILLER              PIC X(14).
007500
007600 01  WK-V-TEXT-TABLE.
007700     05  WK-V-RAW-CHAR       PIC X(01) OCCURS 10000 TIMES
007800                                 DEPENDING ON WK-V-TEXT-LEN
007900                                 INDEXED BY WK-V-RAW-IDX.
008000 01  WK-V-TEXT-VIEW REDEFINES WK-V-TEXT-TABLE.
008100     05  WK-V-RAW-TEXT       PIC X(10000).
008200
008300 01  WK-V-NAME-CHECK.
008400     05  WK-V-NAME-LEN       PIC 9(03) COMP-3 VALUE ZERO.
008500     05  WK-V-NAME-FIRST     PIC X(01) VALUE SPACE.
008520     05  FILLER              PIC X(01).
008550*        QUICK COMBINED VIEW SO A SINGLE MOVE CAN CLEAR BOTH
008560*        THE LENGTH COUNTER AND THE FIRST-CHARACTER FLAG AT ONCE.
008570 01  WK-V-NAME-CHECK-RAW REDEFINES WK-V-NAME-CHECK.
008580     05  FILLER              PIC X(04).
008600
008700 01  WK-V-INJECTION-TABLE.
008800     05  WK-V-INJ-ENTRY OCCURS 11 TIMES.
008900         10  WK-V-INJ-PATTERN    PIC X(15).
009000         10  WK-V-INJ-LEN        PIC 9(02) COMP-3.
009100         10  WK-V-INJ-CASE-SENS  PIC X(01).
009200             88  WK-V-INJ-IS-CASE-SENSITIVE  VALUE "Y".
009250         10  FILLER              PIC X(02).
009300
009400 01  WK-V-LITERALS.
009500     05  C-HOME-DIR          PIC X(20) VALUE "/HOME/".
009600     05  C-TEMP-DIR          PIC X(20) VALUE "/TMP/".
009700     05  C-DOTDOT            PIC X(02) VALUE "..".
009800     05  C-MAX-FILESIZE      PIC 9(09) COMP-3 VALUE 52428800.
009900     05  C-MAX-LINECOUNT     PIC 9(09) COMP-3 VALUE 1000000.
010000     05  C-MAX-TEXT-LEN      PIC 9(05) COMP-3 VALUE 10000.
010100     05  C-REASON-PATH       PIC X(40) VALUE
010200         "PATH TRAVERSAL OR OUTSIDE SAFE DIRECTORY".
010300     05  C-REASON-SHAPE      PIC X(40) VALUE
010400         "FILE EXCEEDS SIZE OR LINE COUNT LIMIT".
010500     05  C-REASON-CONTENT    PIC X(40) VALUE
010600         "INVALID INPUT DETECTED".
010700     05  C-REASON-XMLTEXT    PIC X(40) VALUE
010800         "TEXT CONTAINS CONTROL CHARACTER OR TOO LONG".
010900     05  C-REASON-XMLNAME    PIC X(40) VALUE
011000         "ELEMENT NAME FAILS NAMING RULE".
011100     05  C-REASON-OK         PIC X(40) VALUE SPACES.
011150     05  FILLER              PIC X(02).
011200
011300****************
011400 LINKAGE SECTION.
011500****************
011600     COPY VVSECR.
011700
011800         EJECT
011900****************************************
012000 PROCEDURE DIVISION USING WK-C-VVSECR-RECORD.
012100****************************************
012200 MAIN-MODULE.
012300     PERFORM A000-INITIALIZE-TABLES
012400        THRU A000-INITIALIZE-TABLES-EX.
012500     PERFORM B000-MAIN-PROCESSING
012600        THRU B099-MAIN-PROCESSING-EX.
012700     PERFORM Z000-END-PROGRAM-ROUTINE
012800        THRU Z099-END-PROGRAM-ROUTINE-EX.
012900     GOBACK.
013000
013100*------------------------------------------------------------------
013200 A000-INITIALIZE-TABLES.
013300*------------------------------------------------------------------
013400*        THE SIX SQL/SCRIPT MARKERS ARE CASE-INSENSITIVE; THE     PCV0230
013410*        COMMAND-SHELL MARKER "$(" IS CASE-SENSITIVE PER PCV0230. PCV0230
013420     MOVE "' OR "           TO WK-V-INJ-PATTERN(1).
013510     MOVE 4                 TO WK-V-INJ-LEN(1).
013520     MOVE "N"               TO WK-V-INJ-CASE-SENS(1).
013600     MOVE "UNION SELECT"    TO WK-V-INJ-PATTERN(2).
013610     MOVE 13                TO WK-V-INJ-LEN(2).
013620     MOVE "N"               TO WK-V-INJ-CASE-SENS(2).
013700     MOVE "DROP TABLE"      TO WK-V-INJ-PATTERN(3).
013710     MOVE 10                TO WK-V-INJ-LEN(3).
013720     MOVE "N"               TO WK-V-INJ-CASE-SENS(3).
013800     MOVE "INSERT INTO"     TO WK-V-INJ-PATTERN(4).
013810     MOVE 11                TO WK-V-INJ-LEN(4).
013820     MOVE "N"               TO WK-V-INJ-CASE-SENS(4).
013900     MOVE "<SCRIPT"         TO WK-V-INJ-PATTERN(5).
013910     MOVE 7                 TO WK-V-INJ-LEN(5).
013920     MOVE "N"               TO WK-V-INJ-CASE-SENS(5).
014000     MOVE "JAVASCRIPT:"     TO WK-V-INJ-PATTERN(6).
014010     MOVE 11                TO WK-V-INJ-LEN(6).
014020     MOVE "N"               TO WK-V-INJ-CASE-SENS(6).
014100     MOVE "VBSCRIPT:"       TO WK-V-INJ-PATTERN(7).
014110     MOVE 9                 TO WK-V-INJ-LEN(7).
014120     MOVE "N"               TO WK-V-INJ-CASE-SENS(7).
014200     MOVE "ONLOAD="         TO WK-V-INJ-PATTERN(8).
014210     MOVE 7                 TO WK-V-INJ-LEN(8).
014220     MOVE "N"               TO WK-V-INJ-CASE-SENS(8).
014222*        PCV0234 - E-REQUEST# 95217 - COMMAND-SHELL MARKERS       PCV0234
014223*        ADDED TO THE TABLE SO THEY SCREEN THE SAME WAY THE       PCV0234
014224*        SQL/SCRIPT MARKERS DO, INSTEAD OF BEING LEFT OUT.        PCV0234
014230     MOVE "CMD.EXE"         TO WK-V-INJ-PATTERN(9).
014240     MOVE 7                 TO WK-V-INJ-LEN(9).
014250     MOVE "N"               TO WK-V-INJ-CASE-SENS(9).
014255     MOVE "/BIN/SH"         TO WK-V-INJ-PATTERN(10).
014260     MOVE 7                 TO WK-V-INJ-LEN(10).
014265     MOVE "N"               TO WK-V-INJ-CASE-SENS(10).
014270     MOVE "POWERSHELL"      TO WK-V-INJ-PATTERN(11).
014280     MOVE 10                TO WK-V-INJ-LEN(11).
014290     MOVE "N"               TO WK-V-INJ-CASE-SENS(11).
014300 A000-INITIALIZE-TABLES-EX.
014400     EXIT.
014500
014600*------------------------------------------------------------------
014700 B000-MAIN-PROCESSING.
014800*------------------------------------------------------------------
014900     MOVE "N"              TO WK-C-VVSECR-O-VALID.
015000     MOVE C-REASON-OK      TO WK-C-VVSECR-O-REASON.
015100
015200     EVALUATE TRUE
015300        WHEN WK-C-VVSECR-MD-PATH
015400           PERFORM C000-VALIDATE-PATH
015500              THRU C099-VALIDATE-PATH-EX
015600        WHEN WK-C-VVSECR-MD-SHAPE
015700           PERFORM D000-VALIDATE-SHAPE
015800              THRU D099-VALIDATE-SHAPE-EX
015900        WHEN WK-C-VVSECR-MD-CONTENT
016000           PERFORM E000-VALIDATE-CONTENT
016100              THRU E099-VALIDATE-CONTENT-EX
016200        WHEN WK-C-VVSECR-MD-XMLTEXT
016300           PERFORM F000-VALIDATE-XMLTEXT
016400              THRU F099-VALIDATE-XMLTEXT-EX
016500        WHEN WK-C-VVSECR-MD-XMLNAME
016600           PERFORM G000-VALIDATE-XMLNAME
016700              THRU G099-VALIDATE-XMLNAME-EX
016800        WHEN OTHER
016900           MOVE "INVALID VALIDATION MODE REQUESTED"
017000              TO WK-C-VVSECR-O-REASON
017100     END-EVALUATE.
017200*------------------------------------------------------------------
017300 B099-MAIN-PROCESSING-EX.
017400*------------------------------------------------------------------
017500     EXIT.
017600
017700*------------------------------------------------------------------
017800 C000-VALIDATE-PATH.
017900*------------------------------------------------------------------
018000*        REJECT A ".." PATH SEGMENT ANYWHERE IN THE TEXT, AND
018100*        REJECT UNLESS THE RESOLVED PATH BEGINS WITH THE HOME
018200*        DIRECTORY PREFIX OR THE TEMP DIRECTORY PREFIX.  THE
018300*        CALLER RESOLVES THE PATH TO ABSOLUTE/NORMALIZED FORM
018400*        BEFORE PASSING IT IN HERE.
018500     MOVE WK-C-VVSECR-I-TEXT  TO WK-V-UPPER-TEXT.
018600     INSPECT WK-V-UPPER-TEXT CONVERTING
018700        "abcdefghijklmnopqrstuvwxyz" TO
018800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018900
019000     MOVE ZERO TO WK-V-DOTDOT-CNT.
019100     INSPECT WK-C-VVSECR-I-TEXT TALLYING WK-V-DOTDOT-CNT
019200        FOR ALL C-DOTDOT.
019300     IF  WK-V-DOTDOT-CNT > 0
019400        MOVE C-REASON-PATH   TO WK-C-VVSECR-O-REASON
019500        GO TO C099-VALIDATE-PATH-EX
019600     END-IF.
019700
019800     IF  WK-V-UPPER-TEXT(1:6) = C-HOME-DIR(1:6)
019900           OR WK-V-UPPER-TEXT(1:5) = C-TEMP-DIR(1:5)
020000        MOVE "Y"             TO WK-C-VVSECR-O-VALID
020100     ELSE
020200        MOVE C-REASON-PATH   TO WK-C-VVSECR-O-REASON
020300     END-IF.
020400*------------------------------------------------------------------
020500 C099-VALIDATE-PATH-EX.
020600*------------------------------------------------------------------
020700     EXIT.
020800
020900*------------------------------------------------------------------
021000 D000-VALIDATE-SHAPE.
021100*------------------------------------------------------------------
021200     IF  WK-C-VVSECR-I-FILESIZE > C-MAX-FILESIZE
021300           OR WK-C-VVSECR-I-LINECNT > C-MAX-LINECOUNT
021400        MOVE C-REASON-SHAPE  TO WK-C-VVSECR-O-REASON
021500     ELSE
021600        MOVE "Y"             TO WK-C-VVSECR-O-VALID
021700     END-IF.
021800*------------------------------------------------------------------
021900 D099-VALIDATE-SHAPE-EX.
022000*------------------------------------------------------------------
022100     EXIT.
022200
022300*------------------------------------------------------------------
022400 E000-VALIDATE-CONTENT.
022500*------------------------------------------------------------------
022600*        SCREEN THE FIELD VALUE FOR SQL/SCRIPT/COMMAND INJECTION
022700*        MARKERS.  THE "$(" SUBSHELL MARKER IS TESTED CASE-       PCV0234
022701*        SENSITIVELY AGAINST THE RAW TEXT BELOW; THE TABLE-       PCV0234
022702*        DRIVEN MARKERS (SQL, SCRIPT, AND NOW CMD.EXE, /BIN/SH,   PCV0234
022703*        AND POWERSHELL PER PCV0234) ARE ALL TESTED AGAINST THE   PCV0234
022900*        UPPERCASED COPY.
023000     MOVE "Y"                TO WK-C-VVSECR-O-VALID.
024000     MOVE WK-C-VVSECR-I-TEXT TO WK-V-UPPER-TEXT.
024100     INSPECT WK-V-UPPER-TEXT CONVERTING
024200        "abcdefghijklmnopqrstuvwxyz" TO
024300        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024400
024500     PERFORM E005-TEST-ONE-PATTERN
024600        THRU E005-TEST-ONE-PATTERN-EX
024700        VARYING WK-V-SCAN-POS FROM 1 BY 1
024800           UNTIL WK-V-SCAN-POS > 11
024900              OR WK-C-VVSECR-IS-INVALID.
025000     IF  WK-C-VVSECR-IS-INVALID
025100        GO TO E099-VALIDATE-CONTENT-EX
025200     END-IF.
027100     MOVE ZERO TO WK-V-CHAR-POS.
027200     INSPECT WK-C-VVSECR-I-TEXT TALLYING WK-V-CHAR-POS
027300        FOR CHARACTERS BEFORE "$(".
027400     IF  WK-V-CHAR-POS < 10000
027500        MOVE "N"             TO WK-C-VVSECR-O-VALID
027600        MOVE C-REASON-CONTENT TO WK-C-VVSECR-O-REASON
027700     END-IF.
027800*------------------------------------------------------------------
027900 E099-VALIDATE-CONTENT-EX.
028000*------------------------------------------------------------------
028100     EXIT.
028110
028120*------------------------------------------------------------------
028130 E005-TEST-ONE-PATTERN.
028140*------------------------------------------------------------------
028150     MOVE ZERO TO WK-V-CHAR-POS.
028160     INSPECT WK-V-UPPER-TEXT TALLYING WK-V-CHAR-POS
028170        FOR CHARACTERS BEFORE
028180           WK-V-INJ-PATTERN(WK-V-SCAN-POS)
028190               (1:WK-V-INJ-LEN(WK-V-SCAN-POS)).
028200     IF  WK-V-CHAR-POS < 10000
028210        MOVE "N"             TO WK-C-VVSECR-O-VALID
028220        MOVE C-REASON-CONTENT TO WK-C-VVSECR-O-REASON
028230     END-IF.
028240*------------------------------------------------------------------
028250 E005-TEST-ONE-PATTERN-EX.
028260*------------------------------------------------------------------
028270     EXIT.
028280
028300*------------------------------------------------------------------
028400 F000-VALIDATE-XMLTEXT.
028500*------------------------------------------------------------------
028600*        THE TEXT MUST NOT CONTAIN A CONTROL CHARACTER AND MUST     PCV0236
028610*        NOT EXCEED C-MAX-TEXT-LEN CHARACTERS, COUNTING ONLY UP     PCV0236
028620*        TO THE LAST NON-SPACE POSITION IN THE BUFFER - PCV0236,    PCV0236
028630*        E-REQUEST# 95217.  THE LENGTH CHECK IS A SEPARATE STEP     PCV0236
028640*        FROM THE CONTROL-CHARACTER SCAN BELOW, NOT IMPLIED BY IT.  PCV0236
029000     MOVE "Y"                TO WK-C-VVSECR-O-VALID.
029010     PERFORM F010-COMPUTE-TEXT-LENGTH
029020        THRU F019-COMPUTE-TEXT-LENGTH-EX.
029030     IF  WK-V-TEXT-LEN > C-MAX-TEXT-LEN
029040        MOVE "N"             TO WK-C-VVSECR-O-VALID
029050        MOVE C-REASON-XMLTEXT TO WK-C-VVSECR-O-REASON
029060     END-IF.
029070     IF  WK-C-VVSECR-IS-VALID
029100        PERFORM F005-TEST-ONE-BYTE
029110           THRU F005-TEST-ONE-BYTE-EX
029120           VARYING WK-V-SCAN-POS FROM 1 BY 1
029130              UNTIL WK-V-SCAN-POS > 10000
029140                 OR WK-C-VVSECR-IS-INVALID
029150     END-IF.
030100*------------------------------------------------------------------
030200 F099-VALIDATE-XMLTEXT-EX.
030300*------------------------------------------------------------------
030400     EXIT.
030410
030420*------------------------------------------------------------------
030430 F005-TEST-ONE-BYTE.
030440*------------------------------------------------------------------
030450     IF  (WK-C-VVSECR-I-TEXT(WK-V-SCAN-POS:1) < X"20"
030460           AND WK-C-VVSECR-I-TEXT(WK-V-SCAN-POS:1) NOT = X"09")
030470           OR WK-C-VVSECR-I-TEXT(WK-V-SCAN-POS:1) = X"7F"
030480        MOVE "N"             TO WK-C-VVSECR-O-VALID
030490        MOVE C-REASON-XMLTEXT TO WK-C-VVSECR-O-REASON
030500     END-IF.
030510*------------------------------------------------------------------
030520 F005-TEST-ONE-BYTE-EX.
030530*------------------------------------------------------------------
030540     EXIT.
030550
030552*------------------------------------------------------------------
030554 F010-COMPUTE-TEXT-LENGTH.
030556*------------------------------------------------------------------
030558*        PCV0236 - WALKS BACK FROM THE END OF THE BUFFER TO THE     PCV0236
030560*        LAST NON-SPACE BYTE SO TRAILING PAD IS NOT COUNTED         PCV0236
030562*        AGAINST C-MAX-TEXT-LEN.                                    PCV0236
030564     MOVE 10000 TO WK-V-SCAN-POS.
030566     MOVE ZERO  TO WK-V-TEXT-LEN.
030568     PERFORM F015-TEST-ONE-TRAILING-POS
030570        THRU F015-TEST-ONE-TRAILING-POS-EX
030572        UNTIL WK-V-SCAN-POS = ZERO
030574           OR WK-V-TEXT-LEN NOT = ZERO.
030576*------------------------------------------------------------------
030578 F019-COMPUTE-TEXT-LENGTH-EX.
030580*------------------------------------------------------------------
030582     EXIT.
030584
030586*------------------------------------------------------------------
030588 F015-TEST-ONE-TRAILING-POS.
030590*------------------------------------------------------------------
030592     IF  WK-C-VVSECR-I-TEXT(WK-V-SCAN-POS:1) NOT = SPACE
030594        MOVE WK-V-SCAN-POS TO WK-V-TEXT-LEN
030596     ELSE
030598        SUBTRACT 1 FROM WK-V-SCAN-POS
030599     END-IF.
030600*------------------------------------------------------------------
030601 F015-TEST-ONE-TRAILING-POS-EX.
030602*------------------------------------------------------------------
030603     EXIT.
030604
030605*------------------------------------------------------------------
030700 G000-VALIDATE-XMLNAME.
030800*------------------------------------------------------------------
030900*        AN ELEMENT/ATTRIBUTE NAME MUST START WITH A LETTER OR
031000*        UNDERSCORE, CONTAIN ONLY LETTERS/DIGITS/DOT/UNDERSCORE/
031100*        HYPHEN, MUST NOT BE "XML" (ANY CASE) AND MUST NOT
031200*        CONTAIN A COLON.
031300     MOVE ZERO TO WK-V-NAME-LEN.
031400     INSPECT WK-C-VVSECR-I-TEXT TALLYING WK-V-NAME-LEN
031500        FOR CHARACTERS BEFORE SPACE.
031600     IF  WK-V-NAME-LEN = 0
031700        MOVE C-REASON-XMLNAME TO WK-C-VVSECR-O-REASON
031800        GO TO G099-VALIDATE-XMLNAME-EX
031900     END-IF.
032000
032100     MOVE WK-C-VVSECR-I-TEXT(1:1) TO WK-V-NAME-FIRST.
032200     IF  NOT (WK-V-NAME-FIRST ALPHABETIC OR WK-V-NAME-FIRST = "_")
032300        MOVE C-REASON-XMLNAME TO WK-C-VVSECR-O-REASON
032400        GO TO G099-VALIDATE-XMLNAME-EX
032500     END-IF.
032600
032700     MOVE ZERO TO WK-V-CHAR-POS.
032800     INSPECT WK-C-VVSECR-I-TEXT TALLYING WK-V-CHAR-POS
032900        FOR CHARACTERS BEFORE ":".
033000     IF  WK-V-CHAR-POS < WK-V-NAME-LEN
033100        MOVE C-REASON-XMLNAME TO WK-C-VVSECR-O-REASON
033200        GO TO G099-VALIDATE-XMLNAME-EX
033300     END-IF.
033400
033500     MOVE WK-C-VVSECR-I-TEXT TO WK-V-UPPER-TEXT.
033600     INSPECT WK-V-UPPER-TEXT CONVERTING
033700        "abcdefghijklmnopqrstuvwxyz" TO
033800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033900     IF  WK-V-NAME-LEN = 3 AND WK-V-UPPER-TEXT(1:3) = "XML"
034000        MOVE C-REASON-XMLNAME TO WK-C-VVSECR-O-REASON
034100        GO TO G099-VALIDATE-XMLNAME-EX
034200     END-IF.
034300
034400     MOVE "Y"                TO WK-C-VVSECR-O-VALID.
034500*------------------------------------------------------------------
034600 G099-VALIDATE-XMLNAME-EX.
034700*------------------------------------------------------------------
034800     EXIT.
034900
035000*------------------------------------------------------------------
035100 Z000-END-PROGRAM-ROUTINE.
035200*------------------------------------------------------------------
035300     CONTINUE.
035400
035500*------------------------------------------------------------------
035600 Z099-END-PROGRAM-ROUTINE-EX.
035700*------------------------------------------------------------------
035800     EXIT.
035900
036000******************************************************************
036100*************** END OF PROGRAM SOURCE - TRFVSECR ***************
036200******************************************************************
