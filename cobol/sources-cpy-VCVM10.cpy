000100********************************************************************
000200*    COPYBOOK      : VCVM10                                        *
000300*    DESCRIPTION   : LINKAGE RECORD FOR CALL "TRFCVM10" - THE      *
000400*                    MT103-TO-ISO20022 CONVERSION CALL ROUTINE.    *
000500********************************************************************
000600* HISTORY OF MODIFICATION:                                        *
000700*------------------------------------------------------------------
000800* PCV0104 - RPILLA - 12/05/1989 - E-REQUEST# 88104               *
000900*                    - CASH MGMT LEGACY FORMAT CONVERTER - P1     *
001000*                    - INITIAL VERSION.                          *
001100*------------------------------------------------------------------
001200*
001300   01  WK-C-VCVM10-RECORD.
001400       05  WK-C-VCVM10-INPUT.
001500           10  WK-C-VCVM10-I-INPATH    PIC X(100).
001600           10  WK-C-VCVM10-I-OUTPATH   PIC X(100).
001700       05  WK-C-VCVM10-OUTPUT.
001800           10  WK-C-VCVM10-O-RECCNT    PIC 9(07) COMP-3.
001900           10  WK-C-VCVM10-O-RETCODE   PIC X(02).
002000               88  WK-C-VCVM10-SUCCESS         VALUE "00".
002100               88  WK-C-VCVM10-FAILURE         VALUE "08".
002200           10  WK-C-VCVM10-O-ERRMSG    PIC X(100).
002300       05  FILLER                      PIC X(10).
