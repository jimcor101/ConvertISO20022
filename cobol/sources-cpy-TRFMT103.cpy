000100********************************************************************
000200*    COPYBOOK      : TRFMT103                                      *
000300*    DESCRIPTION   : WORKING STORAGE LAYOUT FOR AN MT103 SWIFT     *
000400*                    CUSTOMER CREDIT TRANSFER MESSAGE (FREE-TEXT   *
000500*                    :TAG:VALUE FORM), FOR USE BY TRFCVM10.        *
000600*                    STYLED AFTER THE SWIFTMER MT101 TAG-GROUP     *
000700*                    LAYOUT BUT CARRYING THE MT103 CREDIT-TRANSFER *
000800*                    TAG SET USED BY THE FORMAT CONVERTER.         *
000900********************************************************************
001000* HISTORY OF MODIFICATION:                                        *
001100*------------------------------------------------------------------
001200* PCV0101 - RPILLA - 12/05/1989 - E-REQUEST# 88104               *
001300*                    - CASH MGMT LEGACY FORMAT CONVERTER - P1     *
001400*                    - INITIAL VERSION.                          *
001500*------------------------------------------------------------------
001600* PCV0107 - TSEEHW - 19/06/1991 - E-REQUEST# 88231               *
001700*                    - Widen raw-text buffer to 10000 to match   *
001800*                      the file-size/line-length ceiling.        *
001900*------------------------------------------------------------------
002000*
002100   01  WK-MT103-BUFFER-GROUP.
002200       05  WK-MT103-RAW-TEXT       PIC X(10000).
002300       05  WK-MT103-RAW-LEN        PIC 9(05) COMP-3 VALUE ZERO.
002400       05  WK-MT103-SCAN-PTR       PIC 9(05) COMP-3 VALUE ZERO.
002500       05  FILLER                  PIC X(10).
002600*
002700   01  WK-MT103-FIELDS.
002800*        TAG 20 - TRANSACTION REFERENCE NUMBER (MANDATORY)
002900       05  WK-MT103-TAG20-REF      PIC X(16) VALUE SPACES.
003000*        TAG 23B - BANK OPERATION CODE (PARSED, NOT PROPAGATED)
003100       05  WK-MT103-TAG23B-OPCD    PIC X(04) VALUE SPACES.
003200*        TAG 32A - VALUE DATE + CURRENCY + AMOUNT (COMPOUND)
003300       05  WK-MT103-TAG32A-RAW     PIC X(35) VALUE SPACES.
003400       05  WK-MT103-TAG32A-LEN     PIC 9(03) COMP-3 VALUE ZERO.
003500       05  WK-MT103-TAG32A-VIEW REDEFINES WK-MT103-TAG32A-RAW.
003600           10  WK-MT103-TAG32A-DTE6    PIC X(06).
003700           10  WK-MT103-TAG32A-CCY3    PIC X(03).
003800           10  WK-MT103-TAG32A-AMTX    PIC X(26).
003900       05  WK-MT103-VALDTE         PIC 9(06) VALUE ZERO.
004000       05  WK-MT103-VALDTE-SET     PIC X(01) VALUE "N".
004100       05  WK-MT103-CCY            PIC X(03) VALUE SPACES.
004200       05  WK-MT103-AMT            PIC X(15) VALUE SPACES.
004300*        TAG 50K - ORDERING CUSTOMER (DEBTOR), MULTI-LINE
004400       05  WK-MT103-TAG50K-LINES OCCURS 4 TIMES PIC X(35).
004500*        TAG 59 - BENEFICIARY CUSTOMER (CREDITOR), MULTI-LINE
004600       05  WK-MT103-TAG59-LINES  OCCURS 4 TIMES PIC X(35).
004700*        TAG 70 - REMITTANCE INFORMATION, OPTIONAL, MULTI-LINE
004800       05  WK-MT103-TAG70-LINES  OCCURS 4 TIMES PIC X(35).
004900*        TAG 71A - DETAILS OF CHARGES (PARSED, NOT PROPAGATED)
005000       05  WK-MT103-TAG71A-CODE    PIC X(03) VALUE SPACES.
005100       05  FILLER                  PIC X(20).
005200*
005300   01  WK-MT103-TAG-SCAN-GROUP.
005400*        ONE FIELD SEGMENT CAPTURED PER SCAN OF THE RAW TEXT --
005500*        RUNS FROM ITS ":TAG:" MARKER TO THE NEXT MARKER OR EOF.
005600       05  WK-MT103-SCAN-TAG       PIC X(04) VALUE SPACES.
005700       05  WK-MT103-SCAN-VALUE     PIC X(1000) VALUE SPACES.
005800       05  WK-MT103-SCAN-VALLEN    PIC 9(04) COMP-3 VALUE ZERO.
005900       05  WK-MT103-SCAN-DONE-SW   PIC X(01) VALUE "N".
006000           88  WK-MT103-SCAN-DONE          VALUE "Y".
006100       05  FILLER                  PIC X(10).
