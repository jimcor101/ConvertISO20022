000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXDATE.
000500 AUTHOR.         RAJESH PILLAI.
000600 INSTALLATION.   ACCENTURE - CASH MANAGEMENT.
000700 DATE-WRITTEN.   12 MAY 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - AUTHORIZED USERS ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE REFORMATS A SIX-DIGIT YYMMDD DATE
001200*               (AS CARRIED ON SWIFT FIELD 32A AND ON THE NACHA
001300*               BATCH HEADER EFFECTIVE-ENTRY-DATE) INTO THE
001400*               YYYY-MM-DD FORM REQUIRED ON THE ISO 20022 OUTPUT.
001500*               YEARS 00-99 ARE ASSUMED TO FALL IN 2000-2099.
001600*               A MISSING, BLANK, NON-6-BYTE OR NON-NUMERIC INPUT
001700*               DEFAULTS THE OUTPUT TO TODAY'S DATE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*|DATE      |INIT  |TAG      |DESCRIPTION                       |
002300*----------------------------------------------------------------
002400* 12/05/1989  RPILLA PCV0100  CASH MGMT LEGACY FORMAT CONVERTER   PCV0100 
002500*                             - INITIAL VERSION.                  PCV0100 
002600*----------------------------------------------------------------
002610* 15/12/1998  TSEEHW PCV0201  E-REQUEST# 91004                    PCV0201 
002620*                             - YEAR 2000 REMEDIATION REVIEW -    PCV0201 
002630*                               CONFIRMED "20" CENTURY PREFIX IS  PCV0201 
002640*                               HARD-CODED BELOW (NOT DERIVED     PCV0201 
002650*                               FROM THE 2-DIGIT INPUT YEAR) AND  PCV0201 
002660*                               ACCEPT FROM DATE YYYYMMDD RETURNS PCV0201 
002670*                               A FULL 4-DIGIT CENTURY; SIGNED    PCV0201 
002680*                               OFF AS YEAR-2000 COMPLIANT.       PCV0201 
002690*----------------------------------------------------------------
002700* 03/07/2001  TSEEHW PCV0112  E-REQUEST# 88318                    PCV0112 
002800*                             - Guard against a date field that   PCV0112 
002900*                               is numeric but not a real         PCV0112 
003000*                               calendar month/day (13-99);       PCV0112 
003100*                               fall back to today per rule.      PCV0112 
003200*----------------------------------------------------------------
003300*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                  PIC X(24) VALUE
005500     "** PROGRAM TRFXDATE **".
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800     COPY TRFCMWS.
006000
006100 01  WK-X-INPUT-AREA.
006150     05  WK-X-INPUT-YYMMDD   PIC X(06) VALUE SPACES.
006170     05  FILLER              PIC X(02).
006200 01  WK-X-INPUT-NUM REDEFINES WK-X-INPUT-AREA.
006250     05  WK-X-INPUT-YYMMDD-N PIC 9(06).
006300 01  WK-X-INPUT-SPLIT REDEFINES WK-X-INPUT-AREA.
006350     05  WK-X-INPUT-YY       PIC 9(02).
006400     05  WK-X-INPUT-MM       PIC 9(02).
006450     05  WK-X-INPUT-DD       PIC 9(02).
006500 01  WK-X-TODAY              PIC 9(08) VALUE ZERO.
006550 01  WK-X-TODAY-SPLIT REDEFINES WK-X-TODAY.
006600     05  WK-X-TODAY-CCYY     PIC 9(04).
006650     05  WK-X-TODAY-MM       PIC 9(02).
006700     05  WK-X-TODAY-DD       PIC 9(02).
006800
006900****************
007000 LINKAGE SECTION.
007100****************
007200     COPY VXDATE.
007300
007400         EJECT
007500****************************************
007600 PROCEDURE DIVISION USING WK-C-VXDATE-RECORD.
007700****************************************
007800 MAIN-MODULE.
007900     PERFORM A000-MAIN-PROCESSING
008000        THRU A099-MAIN-PROCESSING-EX.
008100     PERFORM Z000-END-PROGRAM-ROUTINE
008200        THRU Z099-END-PROGRAM-ROUTINE-EX.
008300     GOBACK.
008400
008500*------------------------------------------------------------------
008600 A000-MAIN-PROCESSING.
008700*------------------------------------------------------------------
008800     MOVE SPACES             TO WK-C-VXDATE-O-CCYYMMDD.
008900
009000     IF  WK-C-VXDATE-I-SET NOT = "Y"
009100           OR WK-C-VXDATE-I-YYMMDD = SPACES
009200           OR WK-C-VXDATE-I-YYMMDD NOT NUMERIC
009300        PERFORM A090-DEFAULT-TO-TODAY
009400           THRU A099-MAIN-PROCESSING-EX
009500        GO TO A099-MAIN-PROCESSING-EX
009600     END-IF.
009700
009800     MOVE WK-C-VXDATE-I-YYMMDD    TO WK-X-INPUT-YYMMDD.
010000
010100     IF  WK-X-INPUT-MM < 1 OR WK-X-INPUT-MM > 12
010200           OR WK-X-INPUT-DD < 1 OR WK-X-INPUT-DD > 31
010300        PERFORM A090-DEFAULT-TO-TODAY
010400           THRU A099-MAIN-PROCESSING-EX
010500        GO TO A099-MAIN-PROCESSING-EX
010600     END-IF.
010700
010800     STRING "20" WK-C-VXDATE-I-YYMMDD(1:2) "-"
010900            WK-C-VXDATE-I-YYMMDD(3:2) "-"
011000            WK-C-VXDATE-I-YYMMDD(5:2)
011100        DELIMITED BY SIZE INTO WK-C-VXDATE-O-CCYYMMDD.
011200
011300*------------------------------------------------------------------
011400 A090-DEFAULT-TO-TODAY.
011500*------------------------------------------------------------------
011600     ACCEPT WK-X-TODAY FROM DATE YYYYMMDD.
011700     STRING WK-X-TODAY-CCYY "-" WK-X-TODAY-MM "-" WK-X-TODAY-DD
011800        DELIMITED BY SIZE INTO WK-C-VXDATE-O-CCYYMMDD.
011900
012000*------------------------------------------------------------------
012100 A099-MAIN-PROCESSING-EX.
012200*------------------------------------------------------------------
012300     EXIT.
012400
012500*------------------------------------------------------------------
012600 Z000-END-PROGRAM-ROUTINE.
012700*------------------------------------------------------------------
012800     CONTINUE.
012900
013000*------------------------------------------------------------------
013100 Z099-END-PROGRAM-ROUTINE-EX.
013200*------------------------------------------------------------------
013300     EXIT.
013400
013500******************************************************************
013600*************** END OF PROGRAM SOURCE - TRFXDATE ***************
013700******************************************************************
