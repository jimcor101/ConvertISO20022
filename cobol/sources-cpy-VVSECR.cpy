000100********************************************************************
000200*    COPYBOOK      : VVSECR                                        *
000300*    DESCRIPTION   : LINKAGE RECORD FOR CALL "TRFVSECR" - THE      *
000400*                    SHARED INPUT/OUTPUT VALIDATION CALL ROUTINE.  *
000500*                    ONE MULTI-OPTION LINKAGE RECORD, IN THE SAME  *
000600*                    STYLE AS VGLAC'S OPTION-DRIVEN CALL, SERVES   *
000700*                    ALL FIVE VALIDATION MODES.                    *
000800********************************************************************
000900* HISTORY OF MODIFICATION:                                        *
001000*------------------------------------------------------------------
001100* PCV0106 - RPILLA - 12/05/1989 - E-REQUEST# 88104               *
001200*                    - CASH MGMT LEGACY FORMAT CONVERTER - P1     *
001300*                    - INITIAL VERSION.                          *
001400*------------------------------------------------------------------
001420* PCV0236 - TSEEHW - 02/05/2003 - E-REQUEST# 95217                *
001440*                    - AUDIT FINDING - TEXT BUFFER WAS STUBBED AT *
001460*                      1000 BYTES EVEN THOUGH THE XML TEXT-       *
001470*                      CONTENT RULE'S CEILING IS 10,000           *
001480*                      CHARACTERS.  WIDENED TO MATCH.             *
001490*------------------------------------------------------------------
001500*
001600   01  WK-C-VVSECR-RECORD.
001700       05  WK-C-VVSECR-MODE            PIC X(07).
001800           88  WK-C-VVSECR-MD-PATH         VALUE "PATH".
001900           88  WK-C-VVSECR-MD-SHAPE        VALUE "SHAPE".
002000           88  WK-C-VVSECR-MD-CONTENT      VALUE "CONTENT".
002100           88  WK-C-VVSECR-MD-XMLTEXT      VALUE "XMLTEXT".
002200           88  WK-C-VVSECR-MD-XMLNAME      VALUE "XMLNAME".
002300       05  WK-C-VVSECR-INPUT.
002400           10  WK-C-VVSECR-I-TEXT      PIC X(10000).
002500           10  WK-C-VVSECR-I-FILESIZE  PIC 9(09) COMP-3.
002600           10  WK-C-VVSECR-I-LINECNT   PIC 9(09) COMP-3.
002700       05  WK-C-VVSECR-OUTPUT.
002800           10  WK-C-VVSECR-O-VALID     PIC X(01).
002900               88  WK-C-VVSECR-IS-VALID        VALUE "Y".
003000               88  WK-C-VVSECR-IS-INVALID      VALUE "N".
003100           10  WK-C-VVSECR-O-REASON    PIC X(40).
003200       05  FILLER                      PIC X(20).
